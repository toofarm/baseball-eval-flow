000100* *******************************************
000200*                                          *
000300*  Record Definition For Load-Audit File   *
000400*     Append-only history, no key - read   *
000500*     back sequentially by Aud-Pipeline-Name*
000600*     when checking freshness.              *
000700* *******************************************
000800* File size 60 bytes, line sequential text.
000900*
001000* 16/06/86 jme - Created, off the idea of the quarterly history
001100* file - here one line is appended per successful
001200* load instead of per quarter closed.
001300* 14/01/99 jme - Y2K review - Aud-Load-Date and Aud-Loaded-At both
001400* already hold a full 4 digit year, ok.
001500* 19/03/26 vbc - Tidy up col's, brought into line house std's.
001600*
001700        01  BB-Audit-Record.
001800            03  Aud-Pipeline-Name       pic x(30).
001900            03  Aud-Load-Date           pic x(10).
002000            03  Aud-Loaded-At           pic x(19).
002100            03  filler                  pic x(01).
002200*
