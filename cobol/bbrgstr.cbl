000100* ****************************************************************
000200*                                                               *
000300*                  Box Score     Run Control Report              *
000400*                                                               *
000500* Uses RW (Report writer for prints)                 +
000600*                                                               *
000700* ****************************************************************
000800*
000900  identification          division.
001000* ===============================
001100*
001200  program-id.             bbrgstr.
001300*
001400  author.                 Janet M Ellery FIDM.
001500*
001600  installation.           Applewood Computers.
001700*
001800  date-written.           21/07/1986.
001900*
002000  date-compiled.
002100*
002200  security.               Copyright (C) 1986-2026 & later,
002300      Vincent Bryan Coen.
002400* Distributed under the GNU General Public License.
002500* See the file COPYING for details.
002600*
002700* Remarks.            Batch flow step 9.  Reads the one
002800* run-control
002900* record every earlier bbNNN step has updated and
003000* prints a one-page summary of the night's run -
003100* per step counts, the five validation outcomes
003200* and a RUN COMPLETE / RUN ABORTED footing.
003300*
003400* Changes:
003500* 21/07/86 jme -         Created - started coding from pyrgstr.
003600* 02/09/87 jme -         Added the validation detail block, wanted
003700* by
003800* ops so they don't have to go digging in the
003900* job log for which rule failed.
004000* 14/01/99 jme - Y2K     Year 2000 review - Ctl-As-Of-Date already
004100* full
004200* 4 digit year, no change required.
004300* 11/02/03 jme -         BB0nn message literals split out from
004400* SY0nn.
004500* 20/09/25 vbc - 3.3.00  Version update and builds reset.
004600* 19/03/26 vbc -         Tidy up col's, brought into line house
004700* std's.
004800*
004900* ****************************************************************
005000* This program is part of the Applewood Computers Accounting
005100* System and
005200* is copyright (c) Vincent B Coen, 1976-2026 and later. 
005300* Distributed
005400* under the GNU General Public License - see the file COPYING.
005500* ****************************************************************
005600*
005700  environment              division.
005800* ================================
005900*
006000  configuration            section.
006100  special-names.
006200      c01 is Top-Of-Form.
006300*
006400  input-output             section.
006500  file-control.
006600      select Run-Ctl          assign to "BBRUNCTL"
006700                            organization is relative
006800                            access mode is random
006900                            relative key is Rc-Rel-Key
007000                            file status is Ws-Run-Ctl-Status.
007100*
007200      select Print-File       assign to "RUNREPORT"
007300                            organization is line sequential
007400                            file status is Ws-Prt-Status.
007500*
007600  data                      division.
007700  file section.
007800*
007900  fd  Run-Ctl.
008000  copy "wsbbctl.cob".
008100*
008200  fd  Print-File
008300      reports are Run-Control-Report.
008400*
008500  working-storage          section.
008600* ----------------------
008700  77  Prog-Name              pic x(17) value "BBRGSTR (1.0.00)".
008800  77  Rc-Rel-Key             pic 9(03)  comp value 1.
008900  77  Ws-Run-Ctl-Status      pic xx     value "00".
009000  77  Ws-Prt-Status          pic xx     value "00".
009100  77  Ws-Page-Lines          pic 9(03)  comp value 56.
009200  77  Ws-Val-Ix              pic 9(02)  comp.
009300*
009400  01  Ws-Today-Display.
009500      03  Ws-Today-Disp-Cc   pic 99.
009600      03  Ws-Today-Disp-Yy   pic 99.
009700      03  filler             pic x   value "-".
009800      03  Ws-Today-Disp-Mm   pic 99.
009900      03  filler             pic x   value "-".
010000      03  Ws-Today-Disp-Dd   pic 99.
010100  01  Ws-Today-Display-Num redefines Ws-Today-Display
010200                           pic 9(10).
010300*
010400  01  Ws-Today.
010500      03  Ws-Today-Cc        pic 99.
010600      03  Ws-Today-Yy        pic 99.
010700      03  Ws-Today-Mm        pic 99.
010800      03  Ws-Today-Dd        pic 99.
010900      03  filler             pic x(02).
011000  01  Ws-Today-Redef redefines Ws-Today
011100                           pic x(10).
011200*
011300  01  Ws-Now-Clock.
011400      03  Ws-Now-Hh          pic 99.
011500      03  Ws-Now-Mi          pic 99.
011600      03  Ws-Now-Ss          pic 99.
011700      03  Ws-Now-Hun         pic 99.
011800      03  filler             pic x(02).
011900  01  Ws-Now-Clock-Num redefines Ws-Now-Clock
012000                           pic x(10).
012100*
012200  01  Error-Messages.
012300      03  Bb070               pic x(46)
012400              value "BB070 No run ctl record found - aborting".
012500      03  filler              pic x(10).
012600*
012700  procedure division.
012800* ==================
012900*
013000  aa000-Main section.
013100  aa010-Start.
013200      accept    Ws-Today     from date yyyymmdd.
013300      accept    Ws-Now-Clock from time.
013400      move      Ws-Today-Cc  to Ws-Today-Disp-Cc.
013500      move      Ws-Today-Yy  to Ws-Today-Disp-Yy.
013600      move      Ws-Today-Mm  to Ws-Today-Disp-Mm.
013700      move      Ws-Today-Dd  to Ws-Today-Disp-Dd.
013800*
013900      open      input Run-Ctl
014000      if        Ws-Run-Ctl-Status not = "00"
014100                display Bb070
014200                close Run-Ctl
014300                move 16 to return-code
014400                goback
014500      end-if.
014600      move      1 to Rc-Rel-Key.
014700      read      Run-Ctl
014800                invalid key
014900                    display Bb070
015000                    close Run-Ctl
015100                    move 16 to return-code
015200                    goback
015300      end-read.
015400      close     Run-Ctl.
015500*
015600      open      output Print-File.
015700      perform   aa050-Report-Run thru aa050-Exit.
015800      close     Print-File.
015900      goback.
015920*
015950  aa000-Exit.
015980      exit     section.
016000*
016100  aa050-Report-Run section.
016200      initiate  Run-Control-Report.
016300      generate  Run-Step-Detail.
016400      move      1 to Ws-Val-Ix.
016500      perform   aa055-Report-One-Rule
016600                thru aa055-Exit
016700                until Ws-Val-Ix > 5.
016800      generate  Run-Footing.
016900      terminate Run-Control-Report.
017000  aa050-Exit.
017100      exit     section.
017200*
017300  aa055-Report-One-Rule section.
017400      set       Ctl-Valid-Ix to Ws-Val-Ix.
017500      generate  Validation-Detail.
017600      add       1 to Ws-Val-Ix.
017700  aa055-Exit.
017800      exit     section.
017900*
018000  Report section.
018100* **************
018200*
018300  RD  Run-Control-Report
018400      control      final
018500      Page Limit   Ws-Page-Lines
018600      Heading      1
018700      First Detail 5
018800      Last  Detail Ws-Page-Lines.
018900*
019000  01  Report-Run-Head  type Page Heading.
019100      03  line  1.
019200          05  col   1     pic x(17)   source Prog-Name.
019300          05  col  40     pic x(24)
019400                           value "Box Score Nightly Batch".
019500          05  col 110     pic x(10)   source Ws-Today-Display.
019600      03  line  2.
019700          05  col  40     pic x(24)   value "Run Control Report".
019800          05  col 124     pic x(5)    value "Page ".
019900          05  col 129     pic zz9     source Page-Counter.
020000      03  line  4.
020100          05  col   1                 value "As-Of Date".
020200          05  col  14     pic x(10)   source Ctl-As-Of-Date.
020300          05  col  28                 value "Run Status".
020400          05  col  40     pic x(01)   source Ctl-Run-Status.
020450          05  filler      pic x(01)   value space.
020500*
020600  01  Run-Step-Detail type is detail.
020700      03  line + 2.
020800          05  col   1                 value "Schedule rows read".
020900          05  col  28     pic zzzz9   source Ctl-Sch-Read.
021000          05  col  40                 value "Games transformed".
021100          05  col  65     pic zzzz9   source
021200              Ctl-Games-Transformed.
021300      03  line + 1.
021400          05  col   1
021500                           value "Player-stat rows read".
021600          05  col  28     pic zzzz9   source Ctl-Plr-Read.
021700          05  col  40
021800                           value "Player-stat rows skipped".
021900          05  col  65     pic zzzz9   source Ctl-Plr-Skipped.
022000      03  line + 1.
022100          05  col   1                 value "Fact rows written".
022200          05  col  28     pic zzzz9   source Ctl-Fact-Written.
022300      03  line + 1.
022400          05  col   1                 value "Teams posted".
022500          05  col  28     pic zzzz9   source Ctl-Teams-Posted.
022600          05  col  40                 value "Players posted".
022700          05  col  65     pic zzzz9   source Ctl-Players-Posted.
022800      03  line + 1.
022900          05  col   1                 value "Games posted".
023000          05  col  28     pic zzzz9   source Ctl-Games-Posted.
023100          05  col  40                 value "Fact rows posted".
023200          05  col  65     pic zzzz9   source Ctl-Fact-Posted.
023300      03  line + 1.
023400          05  col   1
023500                           value "7-day rolling rows written".
023600          05  col  28     pic zzzz9   source
023700              Ctl-Rolling-7-Written.
023800          05  col  40
023900                           value "30-day rolling rows written".
024000          05  col  65     pic zzzz9   source
024100              Ctl-Rolling-30-Written.
024200      03  line + 2.
024300          05  col   1                 value "Validation Rule".
024400          05  col  30                 value "Outcome".
024500          05  col  40                 value "Detail".
024550          05  filler                  pic x(01) value space.
024600*
024700  01  Validation-Detail type is detail.
024800      03  line + 1.
024900          05  col   1     pic 9(02)  source Ws-Val-Ix.
025000          05  col  30     pic x(04)   value "PASS"
025100                           present when Ctl-Rule-Passed
025200                               (Ctl-Valid-Ix).
025300          05  col  30     pic x(04)   value "FAIL"
025400                           present when not Ctl-Rule-Passed
025500                               (Ctl-Valid-Ix).
025600          05  col  40     pic x(60)  source Ctl-Valid-Text
025700              (Ctl-Valid-Ix).
025750          05  filler      pic x(01)   value space.
025800*
025900  01  Run-Footing type control Footing final line plus 2.
026000      03  col   1         pic x(16)   value "RUN COMPLETE"
026100                           present when Ctl-Run-Complete.
026200      03  col   1         pic x(16)   value "RUN ABORTED"
026300                           present when Ctl-Run-Aborted.
026400      03  col  20         pic x(60)   source Ctl-Abort-Reason
026500                           present when Ctl-Run-Aborted.
026550      03  filler  col 81 pic x(01)   value space.
026600*
026700  end program bbrgstr.
