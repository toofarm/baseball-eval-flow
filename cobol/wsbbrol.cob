000100* *******************************************
000200*                                          *
000300*  Record Definition For Rolling-Stats     *
000400*     File - one row per player, as-of     *
000500*     date and window (7 or 30 day).        *
000600*     Uses Rol-Player-Id + Rol-As-Of-Date + *
000700*     Rol-Window-Days as the combined key.  *
000800* *******************************************
000900* File size 150 bytes.
001000*
001100* 16/06/86 jme - Created, off the quarter/year-to-date accumulator
001200* idea - here it is a rolling 7 or 30 day window
001300* instead of a calendar quarter.
001400* 02/09/87 jme - Added Rol-Present switches - a zero sum for a
001500* group is not the same as the player having no
001600* games in that group this window, see bb040.
001700* 14/01/99 jme - Y2K review - Rol-As-Of-Date already full 4 digit
001800* year, ok.
001900* 19/03/26 vbc - Tidy up col's, brought into line house std's.
002000*
002100        01  BB-Rolling-Record.
002200            03  Rol-Key.
002300                05  Rol-Player-Id           pic 9(07)  comp.
002400                05  Rol-As-Of-Date          pic x(10).
002500                05  Rol-Window-Days         pic 9(02)  comp.
002600            03  Rol-Season              pic 9(04)  comp.
002700* --- batting aggregates ---
002800            03  Rol-Bat-Games-Played    pic 9(05)  comp.
002900            03  Rol-Bat-Plate-App       pic 9(05)  comp.
003000            03  Rol-Bat-At-Bats         pic 9(05)  comp.
003100            03  Rol-Bat-Runs            pic 9(05)  comp.
003200            03  Rol-Bat-Hits            pic 9(05)  comp.
003300            03  Rol-Bat-Doubles         pic 9(05)  comp.
003400            03  Rol-Bat-Triples         pic 9(05)  comp.
003500            03  Rol-Bat-Home-Runs       pic 9(05)  comp.
003600            03  Rol-Bat-Rbi             pic 9(05)  comp.
003700            03  Rol-Bat-Strike-Outs     pic 9(05)  comp.
003800            03  Rol-Bat-Base-On-Balls   pic 9(05)  comp.
003900            03  Rol-Bat-Stolen-Bases    pic 9(05)  comp.
004000            03  Rol-Bat-Caught-Steal    pic 9(05)  comp.
004100            03  Rol-Bat-Present         pic x(01).
004200                88  Rol-Batting-Present      value "Y".
004300* --- pitching aggregates ---
004400            03  Rol-Pit-Games-Played    pic 9(05)  comp.
004500            03  Rol-Pit-Wins            pic 9(05)  comp.
004600            03  Rol-Pit-Losses          pic 9(05)  comp.
004700            03  Rol-Pit-Saves           pic 9(05)  comp.
004800            03  Rol-Pit-Hits            pic 9(05)  comp.
004900            03  Rol-Pit-Earned-Runs     pic 9(05)  comp.
005000            03  Rol-Pit-Strike-Outs     pic 9(05)  comp.
005100            03  Rol-Pit-Base-On-Balls   pic 9(05)  comp.
005200            03  Rol-Pit-Innings         pic 9(04)v9(02) comp-3.
005300            03  Rol-Pit-Present         pic x(01).
005400                88  Rol-Pitching-Present     value "Y".
005500* --- fielding aggregates ---
005600            03  Rol-Fld-Assists         pic 9(05)  comp.
005700            03  Rol-Fld-Put-Outs        pic 9(05)  comp.
005800            03  Rol-Fld-Errors          pic 9(05)  comp.
005900            03  Rol-Fld-Chances         pic 9(05)  comp.
006000            03  Rol-Fld-Present         pic x(01).
006100                88  Rol-Fielding-Present     value "Y".
006200* --- computed rates, present-flag per field, see BB0nn edits ---
006300            03  Rol-Bat-Avg             pic s9(01)v9(04) comp-3.
006400            03  Rol-Bat-Avg-Present     pic x(01).
006500            03  Rol-Bat-Ops             pic s9(02)v9(04) comp-3.
006600            03  Rol-Bat-Ops-Present     pic x(01).
006700            03  Rol-Bat-Woba            pic s9(01)v9(04) comp-3.
006800            03  Rol-Bat-Woba-Present    pic x(01).
006900            03  Rol-Bat-Wrc-Plus        pic s9(04)v9(02) comp-3.
007000            03  Rol-Bat-Wrc-Present     pic x(01).
007100            03  Rol-Pit-Era             pic s9(03)v9(02) comp-3.
007200            03  Rol-Pit-Era-Present     pic x(01).
007300            03  Rol-Pit-Fip             pic s9(03)v9(02) comp-3.
007400            03  Rol-Pit-Fip-Present     pic x(01).
007500            03  Rol-Pit-Whip            pic s9(03)v9(02) comp-3.
007600            03  Rol-Pit-Whip-Present    pic x(01).
007700            03  filler                 pic x(05).
007800*
