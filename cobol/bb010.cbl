000100* ****************************************************************
000200*                                                               *
000300*               Box Score     Game Transform & Validate          *
000400*        Reads the nightly schedule feed, checks it over,        *
000500*        derives the season and writes the Games dimension.      *
000600*                                                                *
000700* ****************************************************************
000800*
000900  identification          division.
001000* ===============================
001100*
001200  program-id.             bb010.
001300*
001400  author.                 Janet M Ellery FIDM.
001500*
001600  installation.           Applewood Computers.
001700*
001800  date-written.           18/03/1986.
001900*
002000  date-compiled.
002100*
002200  security.               Copyright (C) 1986-2026 & later,
002300      Vincent Bryan Coen.
002400* Distributed under the GNU General Public License.
002500* See the file COPYING for details.
002600*
002700* Remarks.            Batch flow steps 1 and 2.  Schedule must not
002800* be
002900* empty and every record must carry a positive
003000* game-id and the required name/date fields, or
003100* the whole run is aborted - see zz090-Abort-Run.
003200*
003300* Changes:
003400* 18/03/86 jme -         Created.
003500* 02/06/86 jme -         Added the post-transform season/date
003600* checks,
003700* was only checking the raw schedule before.
003800* 21/09/88 jme -         Winning-team now defaulted to spaces on
003900* the
004000* output record when the input holds spaces -
004100* previously was left as whatever garbage filler
004200* carried from the last record read.
004300* 14/01/99 jme - Y2K     Year 2000 review - season window is
004400* already
004500* 1870-2100 so no century assumption error here.
004600* 11/02/03 jme -         BB0nn message literals split out from
004700* SY0nn.
004800* 20/09/25 vbc - 3.3.00  Version update and builds reset.
004900* 19/03/26 vbc -         Tidy up col's, brought into line house
005000* std's.
005100*
005200* ****************************************************************
005300* This program is part of the Applewood Computers Accounting
005400* System and
005500* is copyright (c) Vincent B Coen, 1976-2026 and later. 
005600* Distributed
005700* under the GNU General Public License - see the file COPYING.
005800* ****************************************************************
005900*
006000  environment              division.
006100* ================================
006200*
006300  configuration            section.
006400  special-names.
006500      c01 is Top-Of-Form.
006600*
006700  input-output             section.
006800  file-control.
006900      select Schedule-In   assign to "SCHEDULE"
007000                            organization is line sequential
007100                            file status is Ws-Sch-Status.
007200*
007300      select Games-Out      assign to "GAMESOUT"
007400                            organization is indexed
007500                            access mode is dynamic
007600                            record key is Gam-Game-Id
007700                            file status is Ws-Gam-Status.
007800*
007900      select Run-Ctl        assign to "BBRUNCTL"
008000                            organization is relative
008100                            access mode is random
008200                            relative key is Rc-Rel-Key
008300                            file status is Ws-Run-Ctl-Status.
008400*
008500  data                      division.
008600  file section.
008700*
008800  fd  Schedule-In.
008900  copy "wsbbsch.cob".
009000*
009100  fd  Games-Out.
009200  copy "wsbbgam.cob".
009300*
009400  fd  Run-Ctl.
009500  copy "wsbbctl.cob".
009600*
009700  working-storage          section.
009800* ----------------------
009900  77  Prog-Name             pic x(15) value "BB010 (1.0.00)".
010000  77  Rc-Rel-Key            pic 9(03)  comp value 1.
010100  77  Ws-Sch-Status         pic xx     value "00".
010200  77  Ws-Gam-Status         pic xx     value "00".
010300  77  Ws-Run-Ctl-Status     pic xx     value "00".
010400  77  Ws-Sch-Eof            pic x      value "N".
010500      88  Sch-Eof                      value "Y".
010600  77  Ws-Sch-Count           pic 9(05) comp value zero.
010700  77  Ws-Gam-Count           pic 9(05) comp value zero.
010800  77  Ws-Ok                 pic x      value "Y".
010900      88  Ws-Record-Ok                 value "Y".
011000*
011100  01  Ws-Season-Check.
011200      03  Ws-Season         pic 9(04).
011300      03  Ws-Season-Redef redefines Ws-Season.
011400          05  Ws-Season-Century pic 99.
011450          05  Ws-Season-Year-2  pic 99.
011500      03  filler            pic x(02).
011600*
011700  01  Error-Messages.
011800      03  Bb010             pic x(40)
011900              value "BB010 Schedule file is empty, aborting".
012000      03  Bb011             pic x(60)
012100              value "BB011 Bad schedule record ordinal ".
012200      03  Bb012             pic x(60)
012300              value "BB012 Bad transformed game ordinal ".
012400      03  filler            pic x(08).
012500*
012600  procedure division.
012700* ==================
012800*
012900  aa000-Main section.
012950* **************************
013000  aa010-Start.
013100      open     input Schedule-In
013200      open     i-o   Games-Out
013300      open     i-o   Run-Ctl
013400      if       Ws-Sch-Status not = "00"
013500               display Bb010
013600               perform zz090-Abort-Run thru zz090-Exit
013700      end-if.
013800*
013900      perform  aa020-Validate-Schedule thru aa020-Exit.
014000      perform  aa030-Read-Schedule thru aa030-Exit.
014100      perform  aa050-Transform-Games
014200               thru aa050-Exit
014300               until Sch-Eof.
014400*
014500      perform  aa060-Validate-Games thru aa060-Exit.
014600      perform  aa070-Write-Header thru aa070-Exit.
014700      perform  aa080-Update-Control thru aa080-Exit.
014800*
014900      close    Schedule-In Games-Out Run-Ctl.
015000      goback.
015050*
015080  aa000-Exit.
015090      exit     section.
015200  aa020-Validate-Schedule section.
015250* **************************************
015300* Rule 1 - schedule must hold at least one record. Peek at it by
015400* reading the first record now; aa030 below re-reads from the top.
015500      move     "N" to Ws-Ok.
015600      read     Schedule-In
015700               at end
015800                   display Bb010
015900                   perform zz090-Abort-Run thru zz090-Exit
016000      end-read.
016100      close    Schedule-In.
016200      open     input Schedule-In.
016300  aa020-Exit.
016400      exit     section.
016600  aa030-Read-Schedule section.
016650* ***********************************
016700      read     Schedule-In
016800               at end
016900                   set Sch-Eof to true
017000      end-read.
017100      if       not Sch-Eof
017200               add 1 to Ws-Sch-Count
017300               perform zz020-Check-Schedule-Rec thru zz020-Exit
017400      end-if.
017500  aa030-Exit.
017600      exit     section.
017800  aa050-Transform-Games section.
017850* ***********************************
017900      initialize Bb-Game-Record.
018000      move     Sch-Game-Id       to Gam-Game-Id.
018100      move     Sch-Game-Date     to Gam-Game-Date.
018200      move     Sch-Home-Name     to Gam-Home-Name.
018300      move     Sch-Away-Name     to Gam-Away-Name.
018400      move     Sch-Game-Type     to Gam-Game-Type.
018500      move     Sch-Venue-Id      to Gam-Venue-Id.
018600      move     Sch-Home-Id       to Gam-Home-Id.
018700      move     Sch-Away-Id       to Gam-Away-Id.
018800      if       Sch-Winning-Team = spaces
018900               move spaces to Gam-Winning-Team
019000      else
019100               move Sch-Winning-Team to Gam-Winning-Team
019200      end-if.
019300      move     Gam-Date-Year     to Ws-Season.
019400      move     Ws-Season         to Gam-Season.
019500*
019600      rewrite  Bb-Game-Record
019700               invalid key
019800                   write Bb-Game-Record
019900                       invalid key
020000        display "BB010 write/rewrite of game failed, "
020100                Ws-Gam-Status
020200                   end-write
020300      end-rewrite.
020400      add      1 to Ws-Gam-Count.
020500      perform  aa030-Read-Schedule thru aa030-Exit.
020600  aa050-Exit.
020700      exit     section.
020900  aa060-Validate-Games section.
020950* *******************************
021000* Re-scan the Games-Out file we have just built, checking each row
021100* against the post-transform rules (rule 2).
021200      move     zero to Gam-Game-Id.
021300      start    Games-Out key is greater than Gam-Game-Id
021400               invalid key
021500                   move "N" to Ws-Ok
021600      end-start.
021700      perform  aa065-Validate-One-Game
021800               thru aa065-Exit
021900               until Ws-Gam-Status = "10".
022000      move     "00" to Ws-Gam-Status.
022100  aa060-Exit.
022200      exit     section.
022400  aa065-Validate-One-Game section.
022450* ***********************************
022500      read     Games-Out next record
022600               at end
022700                   move "10" to Ws-Gam-Status
022800               not at end
022900                   perform zz030-Check-Game-Rec thru zz030-Exit
023000      end-read.
023100  aa065-Exit.
023200      exit     section.
023400  aa070-Write-Header section.
023450* ***************************
023500      move     zero          to Gam-Hdr-Key.
023600      move     Ws-Sch-Count  to Gam-Hdr-Schedule-Count.
023700      move     Ws-Gam-Count  to Gam-Hdr-Games-Written.
023800      accept   Gam-Hdr-Run-Date from date yyyymmdd.
023900      write    Bb-Game-Header-Record
024000               invalid key
024100                   rewrite Bb-Game-Header-Record
024200      end-write.
024300  aa070-Exit.
024400      exit     section.
024600  aa080-Update-Control section.
024650* *****************************
024700      move     1 to Rc-Rel-Key.
024800      read     Run-Ctl
024900               invalid key
025000                   display "BB010 could not read run-ctl rec"
025100      end-read.
025200      move     Ws-Sch-Count      to Ctl-Sch-Read.
025300      move     Ws-Gam-Count      to Ctl-Games-Transformed.
025400      rewrite  Bb-Control-Record.
025500  aa080-Exit.
025600      exit     section.
025800  zz020-Check-Schedule-Rec section.
025850* **************************************
025900      move     "Y" to Ws-Ok.
026000      if       Sch-Game-Id = zero
026100               move "N" to Ws-Ok
026200      end-if.
026300      if       Sch-Home-Name = spaces or Sch-Away-Name = spaces
026400               move "N" to Ws-Ok
026500      end-if.
026600      if       Sch-Game-Date = spaces
026700               move "N" to Ws-Ok
026800      end-if.
026900      if       Ws-Record-Ok
026910               move "Y" to Ctl-Valid-Ok (1)
026920               move "Rule 1 OK - schedule records well formed" to
026930                   Ctl-Valid-Text (1)
026940      else
026950               move "N" to Ctl-Valid-Ok (1)
026960               move "Rule 1 FAIL - bad schedule record, see log" to
026970                   Ctl-Valid-Text (1)
027000               display Bb011 Ws-Sch-Count
027100               perform zz090-Abort-Run thru zz090-Exit
027200      end-if.
027300  zz020-Exit.
027400      exit     section.
027600  zz030-Check-Game-Rec section.
027650* ***********************************
027700      move     "Y" to Ws-Ok.
027800      if       Gam-Game-Id = zero
027900               move "N" to Ws-Ok
028000      end-if.
028100      if       Gam-Season < 1870 or Gam-Season > 2100
028200               move "N" to Ws-Ok
028300      end-if.
028400      perform  zz070-Edit-Date thru zz070-Exit.
028500      if       Ws-Record-Ok
028510               move "Y" to Ctl-Valid-Ok (2)
028520               move "Rule 2 OK - transformed games well formed" to
028530                   Ctl-Valid-Text (2)
028540      else
028550               move "N" to Ctl-Valid-Ok (2)
028560               move "Rule 2 FAIL - bad game record, see log" to
028570                   Ctl-Valid-Text (2)
028600               display Bb012 Gam-Game-Id
028700               perform zz090-Abort-Run thru zz090-Exit
028800      end-if.
028900  zz030-Exit.
029000      exit     section.
029200  zz070-Edit-Date section.
029250* ***************************
029300      if       Gam-Date-Dash-1 not = "-"
029400               or Gam-Date-Dash-2 not = "-"
029500               move "N" to Ws-Ok
029600      end-if.
029700  zz070-Exit.
029800      exit     section.
030000  zz090-Abort-Run section.
030050* ****************************
030100      move     1 to Rc-Rel-Key.
030200      read     Run-Ctl
030300               invalid key
030400                   continue
030500      end-read.
030600      move     "A" to Ctl-Run-Status.
030700      move     "BB010 validation failure, see log" to
030800          Ctl-Abort-Reason.
030900      rewrite  Bb-Control-Record
031000               invalid key continue
031100      end-rewrite.
031200      close    Schedule-In Games-Out Run-Ctl.
031300      move     16 to return-code.
031400      goback.
031500  zz090-Exit.
031600      exit     section.
031700*
031800  end program bb010.
