000100* *******************************************
000200*                                          *
000300*  Working Storage Table Of Seasonal       *
000400*     Rating Constants - loaded once at    *
000500*     start of bb020 from BB-Stat-         *
000600*     Constants-Record, held packed for    *
000700*     the enrichment arithmetic.            *
000800* *******************************************
000900* Table size 60 rows max.
001000*
001100* 16/06/86 jme - Created.  Table is searched by Cal-Season for an
001200* exact hit; zz045-Nearest-Season walks it for the
001300* closest year when there is no exact hit.
001400* 02/09/87 jme - Widened table from 30 to 60 occurs - more seasons
001500* of history are now being kept on file.
001600* 14/01/99 jme - Y2K review - Cal-Season already 4 digit, ok.
001700* 19/03/26 vbc - Tidy up col's, brought into line house std's.
001800*
001900        01  BB-Constants-Table.
002000            03  Cal-Entry-Count     pic 9(03)  comp.
002100            03  Cal-Entry OCCURS 60 TIMES
002200                    INDEXED BY Cal-Ix.
002300                05  Cal-Season          pic 9(04)  comp.
002400                05  Cal-Woba            pic s9(01)v9(04) comp-3.
002500                05  Cal-Woba-Scale      pic s9(01)v9(04) comp-3.
002600                05  Cal-Wbb             pic s9(01)v9(04) comp-3.
002700                05  Cal-Whbp            pic s9(01)v9(04) comp-3.
002800                05  Cal-W1b             pic s9(01)v9(04) comp-3.
002900                05  Cal-W2b             pic s9(01)v9(04) comp-3.
003000                05  Cal-W3b             pic s9(01)v9(04) comp-3.
003100                05  Cal-Whr             pic s9(02)v9(04) comp-3.
003200                05  Cal-R-Per-Pa        pic s9(01)v9(04) comp-3.
003300                05  Cal-C-Fip           pic s9(02)v9(04) comp-3.
003400            03  filler              pic x(06).
003500*
