000100* ****************************************************************
000200*                                                               *
000300*            Box Score     Player Stats Enrich & Flatten         *
000400*       Joins each player-stat record to its game, applies the   *
000500*       rating formulas and writes one flat fact row per hit.    *
000600*                                                                *
000700* ****************************************************************
000800*
000900  identification          division.
001000* ===============================
001100*
001200  program-id.             bb020.
001300*
001400  author.                 Janet M Ellery FIDM.
001500*
001600  installation.           Applewood Computers.
001700*
001800  date-written.           02/06/1986.
001900*
002000  date-compiled.
002100*
002200  security.               Copyright (C) 1986-2026 & later,
002300      Vincent Bryan Coen.
002400* Distributed under the GNU General Public License.
002500* See the file COPYING for details.
002600*
002700* Remarks.            Batch flow step 3.  A player record with no
002800* matching game is skipped, not an error - see
002900* aa050-Process-Stats.  A record with none of
003000* batting/pitching/fielding present IS an error
003100* and aborts the run.
003200*
003300* Changes:
003400* 02/06/86 jme -         Created.
003500* 21/09/88 jme -         Added the nearest-season fallback search
003600* in
003700* zz045-Lookup-Constants - previously a missing
003800* season just used zero weights, silently wrong.
003900* 03/05/91 jme -         xFIP rule written in as a callable
004000* paragraph,
004100* not yet wired into the enrichment flow pending
004200* sign off from the stats committee.
004300* 14/01/99 jme - Y2K     Year 2000 review - season table keyed on
004400* a full
004500* 4 digit year throughout, no change required.
004600* 11/02/03 jme -         BB0nn message literals split out from
004700* SY0nn.
004800* 20/09/25 vbc - 3.3.00  Version update and builds reset.
004900* 19/03/26 vbc -         Tidy up col's, brought into line house
005000* std's.
005050* 10/08/26 vbc - GH-115  bb200-Enrich-Batting - Ws-Woba-Hold
005060* now zeroed
005070* on the AB=0 and PA=0 guards, not just Fac-Bat-Woba - it was
005080* carrying a prior player's wOBA into the wRC+ compute for any
005090* walk/HBP/sac-fly-only plate appearance.
005100*
005200* ****************************************************************
005300* This program is part of the Applewood Computers Accounting
005400* System and
005500* is copyright (c) Vincent B Coen, 1976-2026 and later. 
005600* Distributed
005700* under the GNU General Public License - see the file COPYING.
005800* ****************************************************************
005900*
006000  environment              division.
006100* ================================
006200*
006300  configuration            section.
006400  special-names.
006500      c01 is Top-Of-Form.
006600*
006700  input-output             section.
006800  file-control.
006900      select Player-Stats-In assign to "PLAYERSTATS"
007000                            organization is line sequential
007100                            file status is Ws-Stc-Status.
007200*
007300      select Stat-Const-In   assign to "STATCONST"
007400                            organization is line sequential
007500                            file status is Ws-Con-Status.
007600*
007700      select Games-In         assign to "GAMESOUT"
007800                            organization is indexed
007900                            access mode is random
008000                            record key is Gam-Game-Id
008100                            file status is Ws-Gam-Status.
008200*
008300      select Fact-Out         assign to "FACTSTATE"
008400                            organization is indexed
008500                            access mode is dynamic
008600                            record key is Fac-Key
008700                            file status is Ws-Fac-Status.
008800*
008900      select Run-Ctl          assign to "BBRUNCTL"
009000                            organization is relative
009100                            access mode is random
009200                            relative key is Rc-Rel-Key
009300                            file status is Ws-Run-Ctl-Status.
009400*
009500  data                      division.
009600  file section.
009700*
009800  fd  Player-Stats-In.
009900  copy "wsbbplr.cob".
010000*
010100  fd  Stat-Const-In.
010200  copy "wsbbcon.cob".
010300*
010400  fd  Games-In.
010500  copy "wsbbgam.cob".
010600*
010700  fd  Fact-Out.
010800  copy "wsbbfac.cob".
010900*
011000  fd  Run-Ctl.
011100  copy "wsbbctl.cob".
011200*
011300  working-storage          section.
011400* ----------------------
011500  77  Prog-Name              pic x(15) value "BB020 (1.0.00)".
011600  77  Rc-Rel-Key             pic 9(03)  comp value 1.
011700  77  Ws-Stc-Status          pic xx     value "00".
011800  77  Ws-Con-Status          pic xx     value "00".
011900  77  Ws-Gam-Status          pic xx     value "00".
012000  77  Ws-Fac-Status          pic xx     value "00".
012100  77  Ws-Run-Ctl-Status      pic xx     value "00".
012200  77  Ws-Stc-Eof             pic x      value "N".
012300      88  Stc-Eof                       value "Y".
012400  77  Ws-Con-Eof             pic x      value "N".
012500      88  Con-Eof                       value "Y".
012600  77  Ws-Best-Ix             pic 9(03) comp value zero.
012700  77  Ws-Stc-Read            pic 9(05) comp value zero.
012800  77  Ws-Stc-Skipped         pic 9(05) comp value zero.
012900  77  Ws-Fac-Written         pic 9(05) comp value zero.
013000  77  Ws-Ok                 pic x      value "Y".
013100      88  Ws-Record-Ok                  value "Y".
013200*
013300  copy "wsbbcal.cob".
013400*
013500  01  Ws-Matched-Constants.
013600      03  Ws-C-Woba           pic s9(01)v9(04) comp-3.
013700      03  Ws-C-Woba-Scale      pic s9(01)v9(04) comp-3.
013800      03  Ws-C-Wbb             pic s9(01)v9(04) comp-3.
013900      03  Ws-C-Whbp            pic s9(01)v9(04) comp-3.
014000      03  Ws-C-W1b              pic s9(01)v9(04) comp-3.
014100      03  Ws-C-W2b              pic s9(01)v9(04) comp-3.
014200      03  Ws-C-W3b              pic s9(01)v9(04) comp-3.
014300      03  Ws-C-Whr              pic s9(02)v9(04) comp-3.
014400      03  Ws-C-R-Per-Pa          pic s9(01)v9(04) comp-3.
014500      03  Ws-C-Cfip              pic s9(02)v9(04) comp-3.
014550      03  filler                 pic x(02).
014600*
014700  01  Ws-Work-Area.
014800      03  Ws-Singles           pic s9(05)       comp-3.
014900      03  Ws-Pa-Denom          pic s9(05)       comp-3.
015000      03  Ws-Fly-Balls         pic s9(05)       comp-3.
015100      03  Ws-Num               pic s9(09)v9(06) comp-3.
015200      03  Ws-Num-Redef redefines Ws-Num.
015300          05  Ws-Num-Whole         pic s9(09).
015400          05  Ws-Num-Frac          pic 9(06).
015500      03  Ws-Den               pic s9(09)v9(06) comp-3.
015600      03  Ws-Result            pic s9(09)v9(06) comp-3.
015700      03  Ws-Woba-Hold          pic s9(03)v9(06) comp-3.
015800      03  Ws-Game-Season        pic 9(04)  comp.
015900      03  Ws-Innings-Text       pic x(05).
016000      03  Ws-Innings-Num        pic 9(03)v9(02) comp-3.
016025      03  Ws-Innings-Whole-Text  pic x(03).
016050      03  Ws-Innings-Frac-Text   pic x(02).
016075      03  Ws-Innings-Whole       pic 9(03).
016100      03  Ws-Innings-Frac        pic 9(01).
016150      03  filler                 pic x(02).
016200*
016300  01  Error-Messages.
016400      03  Bb020               pic x(40)
016500              value "BB020 Player-stats file is empty".
016600      03  Bb021               pic x(60)
016700              value "BB021 Bad player-stat, no group, ord ".
016800      03  filler              pic x(08).
016900*
017000  procedure division.
017100* ==================
017200*
017300  aa000-Main section.
017400  aa010-Start.
017500      open     input Player-Stats-In Stat-Const-In
017600      open     input Games-In
017700      open     i-o   Fact-Out Run-Ctl
017800      if       Ws-Stc-Status not = "00"
017900               display Bb020
018000               perform zz090-Abort-Run thru zz090-Exit
018100      end-if.
018200*
018300      perform  aa040-Load-Constants-Table thru aa040-Exit.
018400      perform  aa030-Read-Stat thru aa030-Exit.
018500      perform  aa050-Process-Stats
018600               thru aa050-Exit
018700               until Stc-Eof.
018800*
018900      perform  aa090-Update-Control thru aa090-Exit.
019000      close    Player-Stats-In Stat-Const-In Games-In Fact-Out
019100          Run-Ctl.
019200      goback.
019250*
019280  aa000-Exit.
019290      exit     section.
019400  aa030-Read-Stat section.
019500      read     Player-Stats-In
019600               at end
019700                   set Stc-Eof to true
019800      end-read.
019900      if       not Stc-Eof
020000               add 1 to Ws-Stc-Read
020100      end-if.
020200  aa030-Exit.
020300      exit     section.
020400*
020500  aa040-Load-Constants-Table section.
020600      move     zero to Cal-Entry-Count.
020700      perform  aa041-Read-Constant
020800               thru aa041-Exit
020900               until Con-Eof.
021000      close    Stat-Const-In.
021100  aa040-Exit.
021200      exit     section.
021300*
021400  aa041-Read-Constant section.
021500      read     Stat-Const-In
021600               at end
021700                   set Con-Eof to true
021800      end-read.
021900      if       not Con-Eof
022000               add 1 to Cal-Entry-Count
022100               set Cal-Ix to Cal-Entry-Count
022200               move Con-Season      to Cal-Season (Cal-Ix)
022300               move Con-Woba         to Cal-Woba (Cal-Ix)
022400               move Con-Woba-Scale   to Cal-Woba-Scale (Cal-Ix)
022500               move Con-Wbb          to Cal-Wbb (Cal-Ix)
022600               move Con-Whbp         to Cal-Whbp (Cal-Ix)
022700               move Con-W1b          to Cal-W1b (Cal-Ix)
022800               move Con-W2b          to Cal-W2b (Cal-Ix)
022900               move Con-W3b          to Cal-W3b (Cal-Ix)
023000               move Con-Whr          to Cal-Whr (Cal-Ix)
023100               move Con-R-Per-Pa     to Cal-R-Per-Pa (Cal-Ix)
023200               move Con-C-Fip        to Cal-C-Fip (Cal-Ix)
023300      end-if.
023400  aa041-Exit.
023500      exit     section.
023600*
023700  aa050-Process-Stats section.
023800      move     zero to Ws-Game-Season.
023900      move     Stc-Game-Id to Gam-Game-Id.
024000      read     Games-In
024100               invalid key
024200                   move "N" to Ws-Ok
024300               not invalid key
024400                   move "Y" to Ws-Ok
024500                   move Gam-Season to Ws-Game-Season
024600      end-read.
024700      if       Ws-Record-Ok
024800               perform zz040-Check-Stat-Rec thru zz040-Exit
024900               if       Ws-Record-Ok
025000                        perform zz045-Lookup-Constants thru
025100                            zz045-Exit
025200                        initialize Bb-Fact-Record
025300                        if  Stc-Pitching-Present
025400                            perform bb100-Enrich-Pitching thru
025500                                bb100-Exit
025600                        end-if
025700                        if  Stc-Batting-Present
025800                            perform bb200-Enrich-Batting thru
025900                                bb200-Exit
026000                        end-if
026100                        if  Stc-Fielding-Present
026200                            perform bb300-Enrich-Fielding thru
026300                                bb300-Exit
026400                        end-if
026500                        perform bb400-Flatten-Fact-Row thru
026600                            bb400-Exit
026700                        perform bb500-Write-Fact-Row thru
026800                            bb500-Exit
026900               else
027000                        display Bb021 Ws-Stc-Read
027100                        perform zz090-Abort-Run thru zz090-Exit
027200               end-if
027300      else
027400               add 1 to Ws-Stc-Skipped
027500      end-if.
027600      perform  aa030-Read-Stat thru aa030-Exit.
027700  aa050-Exit.
027800      exit     section.
027900*
028000  zz040-Check-Stat-Rec section.
028100      move     "N" to Ws-Ok.
028200      if       Stc-Batting-Present or Stc-Pitching-Present
028300               or Stc-Fielding-Present
028400               move "Y" to Ws-Ok
028500      end-if.
028510      if       Ws-Record-Ok
028520               move "Y" to Ctl-Valid-Ok (3)
028530               move "Rule 3 OK - player-stat group present" to
028540                   Ctl-Valid-Text (3)
028550      else
028560               move "N" to Ctl-Valid-Ok (3)
028570               move "Rule 3 FAIL - no stat group, see log" to
028580                   Ctl-Valid-Text (3)
028590      end-if.
028600  zz040-Exit.
028700      exit     section.
028800*
028900  zz045-Lookup-Constants section.
029000* Exact hit first.
029100      move     "N" to Ws-Ok.
029200      set      Cal-Ix to 1.
029300      search   Cal-Entry
029400               at end
029500                   move "N" to Ws-Ok
029600               when Cal-Season (Cal-Ix) = Ws-Game-Season
029700                   move "Y" to Ws-Ok
029800      end-search.
029900      if       not Ws-Record-Ok
030000               perform zz046-Nearest-Season thru zz046-Exit
030100               set  Cal-Ix to Ws-Best-Ix
030200      end-if.
030300      move     Cal-Woba (Cal-Ix)       to Ws-C-Woba.
030400      move     Cal-Woba-Scale (Cal-Ix) to Ws-C-Woba-Scale.
030500      move     Cal-Wbb (Cal-Ix)        to Ws-C-Wbb.
030600      move     Cal-Whbp (Cal-Ix)       to Ws-C-Whbp.
030700      move     Cal-W1b (Cal-Ix)        to Ws-C-W1b.
030800      move     Cal-W2b (Cal-Ix)        to Ws-C-W2b.
030900      move     Cal-W3b (Cal-Ix)        to Ws-C-W3b.
031000      move     Cal-Whr (Cal-Ix)        to Ws-C-Whr.
031100      move     Cal-R-Per-Pa (Cal-Ix)   to Ws-C-R-Per-Pa.
031200      move     Cal-C-Fip (Cal-Ix)      to Ws-C-Cfip.
031300  zz045-Exit.
031400      exit     section.
031500*
031600  zz046-Nearest-Season section.
031700* Walk the table, first-encountered ascending year wins on a tied
031800* absolute distance.
031900      move     9999 to Ws-Num-Whole.
032000      set      Cal-Ix to 1.
032100      perform  zz047-Test-One-Season
032200               thru zz047-Exit
032300               varying Cal-Ix from 1 by 1
032400               until Cal-Ix > Cal-Entry-Count.
032500  zz046-Exit.
032600      exit     section.
032700*
032800  zz047-Test-One-Season section.
032900      if       Cal-Season (Cal-Ix) > Ws-Game-Season
033000               compute Ws-Result = Cal-Season (Cal-Ix) -
033100                   Ws-Game-Season
033200      else
033300               compute Ws-Result = Ws-Game-Season - Cal-Season
033400                   (Cal-Ix)
033500      end-if.
033600      if       Ws-Result < Ws-Num-Whole
033700               move Ws-Result to Ws-Num-Whole
033800               move Cal-Ix    to Ws-Best-Ix
033900      end-if.
034000  zz047-Exit.
034100      exit     section.
034200*
034300  bb100-Enrich-Pitching section.
034400      move     Stc-Pit-Innings-Text to Ws-Innings-Text.
034500      perform  zz060-Parse-Innings thru zz060-Exit.
034600      move     Ws-Innings-Num to Fac-Pit-Innings.
034700      if       Ws-Innings-Num = zero
034800               move zero to Fac-Pit-Fip
034900      else
035000               compute Ws-Result rounded mode is
035100                   nearest-away-from-zero =
035200                       ((13 * Stc-Pit-Home-Runs)
035300                       + (3 * (Stc-Pit-Base-On-Balls +
035400                           Stc-Pit-Hit-By-Pitch))
035500                       - (2 * Stc-Pit-Strike-Outs)) /
035600                           Ws-Innings-Num
035700               compute Fac-Pit-Fip rounded mode is
035800                   nearest-away-from-zero =
035900                       Ws-Result + Ws-C-Cfip
036000      end-if.
036100*
036200      compute  Ws-Fly-Balls = Stc-Pit-Fly-Outs +
036300          Stc-Pit-Sac-Flies
036400                               + Stc-Pit-Home-Runs.
036500      if       Stc-Pit-At-Bats = zero
036600               move zero to Fac-Pit-Babip
036700      else
036800               compute Ws-Den = Stc-Pit-At-Bats -
036900                   Stc-Pit-Strike-Outs
037000                       - Stc-Pit-Home-Runs + Stc-Pit-Sac-Flies
037100               if      Ws-Den = zero
037200                       move zero to Fac-Pit-Babip
037300               else
037400                       compute Fac-Pit-Babip rounded mode is
037500                           nearest-away-from-zero =
037600                               (Stc-Pit-Hits -
037700                                   Stc-Pit-Home-Runs) / Ws-Den
037800               end-if
037900      end-if.
038000      if       Ws-Fly-Balls = zero
038100               move zero to Fac-Pit-Hr-Rate
038200      else
038300               compute Fac-Pit-Hr-Rate rounded mode is
038400                   nearest-away-from-zero =
038500                       (Stc-Pit-Home-Runs / Ws-Fly-Balls) * 100
038600      end-if.
038700  bb100-Exit.
038800      exit     section.
038900*
039000  zz050-Calc-XFIP section.
039100* Not yet wired into the enrichment flow - held here callable,
039200* pending the stats committee signing off the league average
039300* HR/FB figures it needs (see change log 03/05/91).
039400      if       Ws-Innings-Num = zero
039500               move zero to Ws-Result
039600      else
039700               compute Ws-Fly-Balls = Stc-Pit-Fly-Outs +
039800                   Stc-Pit-Sac-Flies
039900                       + Stc-Pit-Home-Runs
040000               compute Ws-Result rounded mode is
040100                   nearest-away-from-zero =
040200                       ((13 * Ws-Fly-Balls * (Ws-C-Whr / 10))
040300                       + (3 * (Stc-Pit-Base-On-Balls +
040400                           Stc-Pit-Hit-By-Pitch))
040500                       - (2 * Stc-Pit-Strike-Outs)) /
040600                           Ws-Innings-Num
040700                       + Ws-C-Cfip
040800      end-if.
040900  zz050-Exit.
041000      exit     section.
041100*
041200  bb200-Enrich-Batting section.
041300      compute  Ws-Singles = Stc-Bat-Hits - Stc-Bat-Home-Runs
041400                             - Stc-Bat-Doubles - Stc-Bat-Triples.
041500      compute  Ws-Pa-Denom = Stc-Bat-At-Bats +
041600          Stc-Bat-Base-On-Balls
041700                             - Stc-Bat-Int-Walks +
041800                                 Stc-Bat-Sac-Flies
041900                             + Stc-Bat-Hit-By-Pitch.
041950* Ws-Woba-Hold zeroed on both guard branches below, not just
041960* Fac-Bat-Woba - it is working-storage, held across records, and
041970* the wRC+ compute further down reads it back, so a walk/HBP/
041980* sac-fly-only PA (AB=0) must not leave it holding the prior
041990* player's wOBA.
042000      if       Stc-Bat-At-Bats = zero
042100               move zero to Fac-Bat-Woba Fac-Bat-Babip Ws-Woba-Hold
042200      else
042300               if  Ws-Pa-Denom = zero
042400                   move zero to Fac-Bat-Woba Ws-Woba-Hold
042500               else
042600                   compute Ws-Woba-Hold rounded mode is
042700                       nearest-away-from-zero =
042800                           ((Ws-C-Wbb * Stc-Bat-Base-On-Balls)
042900                           + (Ws-C-Whbp * Stc-Bat-Hit-By-Pitch)
043000                           + (Ws-C-W1b * Ws-Singles)
043100                           + (Ws-C-W2b * Stc-Bat-Doubles)
043200                           + (Ws-C-W3b * Stc-Bat-Triples)
043300                           + (Ws-C-Whr * Stc-Bat-Home-Runs)) /
043400                               Ws-Pa-Denom
043500                   move Ws-Woba-Hold to Fac-Bat-Woba
043600               end-if
043700               compute Ws-Den = Stc-Bat-At-Bats -
043800                   Stc-Bat-Strike-Outs
043900                       - Stc-Bat-Sac-Flies - Stc-Bat-Home-Runs
044000               if  Ws-Den = zero
044100                   move zero to Fac-Bat-Babip
044200               else
044300                   compute Fac-Bat-Babip rounded mode is
044400                       nearest-away-from-zero =
044500                           (Stc-Bat-Hits - Stc-Bat-Home-Runs) /
044600                               Ws-Den
044700               end-if
044800      end-if.
044900      if       Stc-Bat-Plate-App = zero
045000               move zero to Fac-Bat-Wrc-Plus
045100      else
045200               compute Fac-Bat-Wrc-Plus rounded mode is
045300                   nearest-away-from-zero =
045400                       ((Ws-Woba-Hold - Ws-C-Woba) /
045500                           Ws-C-Woba-Scale)
045600                       + (Ws-C-R-Per-Pa * Stc-Bat-Plate-App)
045700      end-if.
045800* OBP and SLG below deliberately pass raw Hits where the singles
045900* count belongs, double-counting 2B/3B/HR in the numerator - this
046000* reproduces the figures already on file, do not "fix" it.
046100      if       Stc-Bat-At-Bats = zero or Ws-Pa-Denom = zero
046200               move zero to Ws-Result
046300      else
046400               compute Ws-Result rounded mode is
046500                   nearest-away-from-zero =
046600                       (Stc-Bat-Base-On-Balls +
046700                           Stc-Bat-Hit-By-Pitch
046800                       + Stc-Bat-Hits + Stc-Bat-Doubles +
046900                           Stc-Bat-Triples
047000                       + Stc-Bat-Home-Runs) / Ws-Pa-Denom
047100      end-if.
047200      move     Ws-Result to Ws-Den.
047300* Ws-Den now holds OBP, reused as a scratch value for the OPS
047400* test.
047500      if       Stc-Bat-At-Bats = zero
047600               move zero to Ws-Num
047700      else
047800               compute Ws-Num rounded mode is
047900                   nearest-away-from-zero =
048000                       (Stc-Bat-Hits + (2 * Stc-Bat-Doubles)
048100                       + (3 * Stc-Bat-Triples)
048200                       + (4 * Stc-Bat-Home-Runs)) /
048300                           Stc-Bat-At-Bats
048400      end-if.
048500      if       Ws-Den = zero or Ws-Num = zero
048600               move zero to Fac-Bat-Ops
048700      else
048800               compute Fac-Bat-Ops = Ws-Den + Ws-Num
048900      end-if.
049000      if       Stc-Bat-Fly-Outs + Stc-Bat-Sac-Flies +
049100          Stc-Bat-Home-Runs = zero
049200               move zero to Fac-Bat-Hr-Rate
049300      else
049400               compute Fac-Bat-Hr-Rate rounded mode is
049500                   nearest-away-from-zero =
049600                       Stc-Bat-Home-Runs /
049700                       (Stc-Bat-Fly-Outs + Stc-Bat-Sac-Flies
049800                       + Stc-Bat-Home-Runs)
049900      end-if.
050000  bb200-Exit.
050100      exit     section.
050200*
050300  bb300-Enrich-Fielding section.
050400      if       Stc-Fld-Chances = zero
050500               move zero to Fac-Fld-Fielding-Runs
050600      else
050700               compute Fac-Fld-Fielding-Runs rounded mode is
050800                   nearest-away-from-zero =
050900                       (Stc-Fld-Assists + Stc-Fld-Errors) /
051000                           Stc-Fld-Chances
051100      end-if.
051200  bb300-Exit.
051300      exit     section.
051400*
051500  bb400-Flatten-Fact-Row section.
051600      move     Stc-Game-Id         to Fac-Game-Id.
051700      move     Stc-Player-Id       to Fac-Player-Id.
051800      move     Stc-Team-Id         to Fac-Team-Id.
051900      move     Stc-Position-Code   to Fac-Position-Code.
052000      move     Stc-Position-Name   to Fac-Position-Name.
052100      move     Stc-Bat-Games-Played to Fac-Bat-Games-Played.
052200      move     Stc-Bat-Runs         to Fac-Bat-Runs.
052300      move     Stc-Bat-Hits         to Fac-Bat-Hits.
052400      move     Stc-Bat-Doubles      to Fac-Bat-Doubles.
052500      move     Stc-Bat-Triples      to Fac-Bat-Triples.
052600      move     Stc-Bat-Home-Runs    to Fac-Bat-Home-Runs.
052700      move     Stc-Bat-Strike-Outs  to Fac-Bat-Strike-Outs.
052800      move     Stc-Bat-Base-On-Balls to Fac-Bat-Base-On-Balls.
052900      move     Stc-Bat-At-Bats       to Fac-Bat-At-Bats.
053000      move     Stc-Bat-Plate-App     to Fac-Bat-Plate-App.
053100      move     Stc-Bat-Rbi           to Fac-Bat-Rbi.
053200      move     Stc-Bat-Stolen-Bases  to Fac-Bat-Stolen-Bases.
053300      move     Stc-Bat-Caught-Steal  to Fac-Bat-Caught-Steal.
053400      move     Stc-Bat-Fly-Outs      to Fac-Bat-Fly-Outs.
053500      move     Stc-Bat-Ground-Outs   to Fac-Bat-Ground-Outs.
053600      move     Stc-Bat-Air-Outs      to Fac-Bat-Air-Outs.
053700      move     Stc-Bat-Int-Walks     to Fac-Bat-Int-Walks.
053800      move     Stc-Bat-Hit-By-Pitch  to Fac-Bat-Hit-By-Pitch.
053900      move     Stc-Bat-Gidp          to Fac-Bat-Gidp.
054000      move     Stc-Bat-Total-Bases   to Fac-Bat-Total-Bases.
054100      move     Stc-Bat-Left-On-Base  to Fac-Bat-Left-On-Base.
054200      move     Stc-Bat-Sac-Bunts     to Fac-Bat-Sac-Bunts.
054300      move     Stc-Bat-Sac-Flies     to Fac-Bat-Sac-Flies.
054400      move     Stc-Pit-Games-Played  to Fac-Pit-Games-Played.
054500      move     Stc-Pit-Games-Started to Fac-Pit-Games-Started.
054600      move     Stc-Pit-Wins          to Fac-Pit-Wins.
054700      move     Stc-Pit-Losses        to Fac-Pit-Losses.
054800      move     Stc-Pit-Saves         to Fac-Pit-Saves.
054900      move     Stc-Pit-Hits          to Fac-Pit-Hits.
055000      move     Stc-Pit-Earned-Runs   to Fac-Pit-Earned-Runs.
055100      move     Stc-Pit-Strike-Outs   to Fac-Pit-Strike-Outs.
055200      move     Stc-Pit-Base-On-Balls to Fac-Pit-Base-On-Balls.
055300      move     Stc-Pit-Home-Runs     to Fac-Pit-Home-Runs.
055400      move     Stc-Pit-Hit-By-Pitch  to Fac-Pit-Hit-By-Pitch.
055500      move     Stc-Pit-At-Bats       to Fac-Pit-At-Bats.
055600      move     Stc-Pit-Sac-Flies     to Fac-Pit-Sac-Flies.
055700      move     Stc-Pit-Fly-Outs      to Fac-Pit-Fly-Outs.
055800      move     Stc-Pit-Batters-Faced to Fac-Pit-Batters-Faced.
055900      move     Stc-Pit-Outs          to Fac-Pit-Outs.
056000      move     Stc-Pit-Holds         to Fac-Pit-Holds.
056100      move     Stc-Pit-Blown-Saves   to Fac-Pit-Blown-Saves.
056200      move     Stc-Pit-Save-Opp      to Fac-Pit-Save-Opp.
056300      move     Stc-Pit-Pitches-Thrown to Fac-Pit-Pitches-Thrown.
056400      move     Stc-Pit-Balls          to Fac-Pit-Balls.
056500      move     Stc-Pit-Strikes        to Fac-Pit-Strikes.
056600      move     Stc-Pit-Hit-Batsmen    to Fac-Pit-Hit-Batsmen.
056700      move     Stc-Pit-Balks          to Fac-Pit-Balks.
056800      move     Stc-Pit-Wild-Pitches   to Fac-Pit-Wild-Pitches.
056900      move     Stc-Pit-Pickoffs       to Fac-Pit-Pickoffs.
057000      move     Stc-Pit-Inherited-Run  to Fac-Pit-Inherited-Run.
057100      move     Stc-Pit-Inherited-Sco  to Fac-Pit-Inherited-Sco.
057200      move     Stc-Fld-Assists        to Fac-Fld-Assists.
057300      move     Stc-Fld-Put-Outs       to Fac-Fld-Put-Outs.
057400      move     Stc-Fld-Errors         to Fac-Fld-Errors.
057500      move     Stc-Fld-Chances        to Fac-Fld-Chances.
057600  bb400-Exit.
057700      exit     section.
057800*
057900  bb500-Write-Fact-Row section.
058000      rewrite  Bb-Fact-Record
058100               invalid key
058200                   write Bb-Fact-Record
058300                       invalid key
058400        display "BB020 write/rewrite of fact row failed, "
058500                Ws-Fac-Status
058600                   end-write
058700      end-rewrite.
058800      add      1 to Ws-Fac-Written.
058900  bb500-Exit.
059000      exit     section.
059100*
059200  zz060-Parse-Innings section.
059210* Feed carries innings-pitched as box-score text, "5.1" or "6" -
059220* split it on the dot the way Arg2's extension gets split in
059230* build-cbasic's own UNSTRING, rather than test the whole five
059240* byte field for IS NUMERIC, which a trailing space or an
059250* embedded dot always fails - that was silently throwing the
059255* fractional digit away.
059260      move     zero to Ws-Innings-Num Ws-Innings-Whole
059265          Ws-Innings-Frac.
059270      move     spaces to Ws-Innings-Whole-Text
059275          Ws-Innings-Frac-Text.
059280      if       Ws-Innings-Text not = spaces
059290               unstring Ws-Innings-Text delimited by "."
059300                        into Ws-Innings-Whole-Text
059310                             Ws-Innings-Frac-Text
059320               if       Ws-Innings-Whole-Text is numeric
059330                        move Ws-Innings-Whole-Text to
059335                            Ws-Innings-Whole
059340               end-if
059350               if       Ws-Innings-Frac-Text (1:1) is numeric
059360                        move Ws-Innings-Frac-Text (1:1) to
059365                            Ws-Innings-Frac
059370               end-if
059380               compute  Ws-Innings-Num rounded mode is
059390                   nearest-away-from-zero =
059400                        Ws-Innings-Whole +
059405                        (Ws-Innings-Frac / 10)
059410      end-if.
059420  zz060-Exit.
059430      exit     section.
060800*
060900  aa090-Update-Control section.
061000      move     1 to Rc-Rel-Key.
061100      read     Run-Ctl
061200               invalid key
061300                   display "BB020 could not read run-ctl rec"
061400      end-read.
061500      move     Ws-Stc-Read    to Ctl-Plr-Read.
061600      move     Ws-Stc-Skipped to Ctl-Plr-Skipped.
061700      move     Ws-Fac-Written to Ctl-Fact-Written.
061800      rewrite  Bb-Control-Record.
061900  aa090-Exit.
062000      exit     section.
062100*
062200  zz090-Abort-Run section.
062300      move     1 to Rc-Rel-Key.
062400      read     Run-Ctl
062500               invalid key
062600                   continue
062700      end-read.
062800      move     "A" to Ctl-Run-Status.
062900      move     "BB020 validation failure, see log" to
063000          Ctl-Abort-Reason.
063100      rewrite  Bb-Control-Record
063200               invalid key continue
063300      end-rewrite.
063400      close    Player-Stats-In Stat-Const-In Games-In Fact-Out
063500          Run-Ctl.
063600      move     16 to return-code.
063700      goback.
063800  zz090-Exit.
063900      exit     section.
064000*
064100  end program bb020.
