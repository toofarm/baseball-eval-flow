000100* *******************************************
000200*                                          *
000300*  Record Definition For Seasonal Rating   *
000400*     Constants Input File - one row per   *
000500*     season.  Line sequential text, held  *
000600*     DISPLAY the way the feed punches it.  *
000700* *******************************************
000800* File size 60 bytes.
000900*
001000* 16/06/86 jme - Created.  These are the Fangraphs-style league
001100* weighting constants, shipped with the run, not
001200* held as constants in the program - see bb020
001300* aa040-Load-Constants-Table.
001400* 14/01/99 jme - Y2K review - Con-Season already 4 digit, ok.
001500* 19/03/26 vbc - Tidy up col's, brought into line house std's.
001600*
001700        01  BB-Stat-Constants-Record.
001800            03  Con-Season          pic 9(04).
001900            03  Con-Woba            pic 9(01)v9(04).
002000            03  Con-Woba-Scale      pic 9(01)v9(04).
002100            03  Con-Wbb             pic 9(01)v9(04).
002200            03  Con-Whbp            pic 9(01)v9(04).
002300            03  Con-W1b             pic 9(01)v9(04).
002400            03  Con-W2b             pic 9(01)v9(04).
002500            03  Con-W3b             pic 9(01)v9(04).
002600            03  Con-Whr             pic 9(02)v9(04).
002700            03  Con-R-Per-Pa        pic 9(01)v9(04).
002800            03  Con-C-Fip           pic 9(02)v9(04).
002900            03  filler              pic x(04).
003000*
