000100* ****************************************************************
000200*                                                               *
000300*                 Box Score        Start Of Run                 *
000400*        Opens the run-control file, stamps the run date        *
000500*          and clears last night's step counters down.          *
000600*                                                                *
000700* ****************************************************************
000800*
000900  identification          division.
001000* ===============================
001100*
001200  program-id.             bb000.
001300*
001400  author.                 Janet M Ellery FIDM.
001500*
001600  installation.           Applewood Computers.
001700*
001800  date-written.           14/03/1986.
001900*
002000  date-compiled.
002100*
002200  security.               Copyright (C) 1986-2026 & later,
002300      Vincent Bryan Coen.
002400* Distributed under the GNU General Public License.
002500* See the file COPYING for details.
002600*
002700* Remarks.            First program run each night by the
002800* box-score
002900* suite.  Resets BB-Control-Record ready for
003000* bb010 onwards to add their own counts to it.
003100*
003200* Changes:
003300* 14/03/86 jme -         Created.
003400* 02/06/86 jme -         Added the validation-rule table reset,
003500* five
003600* slots, one per BATCH FLOW validation rule.
003700* 21/09/88 jme -         Run date now stamped from the system
003800* clock,
003900* was being keyed in by the overnight operator.
004000* 14/01/99 jme - Y2K     Year 2000 review of this suite -
004100* Ctl-Run-Date is
004200* held 8 digit century form already, no change.
004300* 11/02/03 jme -         BB0nn message literals moved out of line
004400* with
004500* the SY0nn ones, kept module msgs separate.
004600* 20/09/25 vbc - 3.3.00  Version update and builds reset to match
004700* the
004800* rest of the accounting suite's numbering.
004900* 19/03/26 vbc -         Tidy up col's, brought into line house
005000* std's.
005100*
005200* ****************************************************************
005300*
005400* Copyright Notice.
005500* ****************
005600*
005700* This program is part of the Applewood Computers Accounting
005800* System and is copyright (c) Vincent B Coen. 1976-2026 and later.
005900*
006000* This program is now free software; you can redistribute it
006100* and/or modify it
006200* under the terms of the GNU General Public License as published
006300* by the
006400* Free Software Foundation; version 3 and later as revised for
006500* personal
006600* usage only and that includes for use within a business but
006700* without
006800* repackaging or for Resale in any way.
006900*
007000* ACAS is distributed in the hope that it will be useful, but
007100* WITHOUT
007200* ANY WARRANTY; without even the implied warranty of
007300* MERCHANTABILITY or
007400* FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public
007500* License
007600* for more details.
007700*
007800* ****************************************************************
007900*
008000  environment              division.
008100* ================================
008200*
008300  configuration            section.
008400  special-names.
008500      c01 is Top-Of-Form.
008600*
008700  input-output             section.
008800  file-control.
008900      select Run-Ctl       assign to "BBRUNCTL"
009000                            organization is relative
009100                            access mode is random
009200                            relative key is Rc-Rel-Key
009300                            file status is Ws-Run-Ctl-Status.
009400*
009500  data                      division.
009600  file section.
009700*
009800  fd  Run-Ctl.
009900  copy "wsbbctl.cob".
010000*
010100  working-storage          section.
010200* ----------------------
010300  77  Prog-Name            pic x(15) value "BB000 (1.0.00)".
010400  77  Rc-Rel-Key           pic 9(03)  comp value 1.
010500  77  Ws-Run-Ctl-Status    pic xx     value "00".
010600  77  Ws-Sub               pic 9(02)  comp.
010700*
010800  01  Ws-Today.
010900      03  Ws-Today-Cc      pic 99.
011000      03  Ws-Today-Yy      pic 99.
011100      03  Ws-Today-Mm      pic 99.
011200      03  Ws-Today-Dd      pic 99.
011300      03  Ws-Today-Redef redefines Ws-Today.
011400          05  Ws-Today-Century    pic 9(04).
011500          05  Ws-Today-Month-Day  pic 9(04).
011550      03  filler           pic x(02).
011600*
011700  01  Ws-As-Of-Raw.
011800      03  Ws-As-Of-Year    pic 9(04).
011900      03  Ws-As-Of-Month   pic 99.
012000      03  Ws-As-Of-Day     pic 99.
012050      03  Ws-As-Of-Whole redefines Ws-As-Of-Raw pic 9(08).
012100      03  filler           pic x(02).
012200*
012300  01  Error-Messages.
012400      03  Bb001            pic x(30)
012500              value "BB001 Run-Ctl file will not open".
012600      03  filler           pic x(10).
012700*
012800  procedure division.
012900* ==================
013000*
013100  aa000-Main section.
013150* **************************
013200  aa010-Start.
013300      open    output Run-Ctl
013400      if      Ws-Run-Ctl-Status not = "00"
013500              display Bb001
013600              move 16 to return-code
013700              goback
013800      end-if
013900*
014000      perform aa020-Build-Record thru aa020-Exit.
014100      write   Bb-Control-Record
014200              invalid key
014300        display "BB000 write of control rec failed, "
014400                Ws-Run-Ctl-Status
014500      end-write.
014600*
014700      close   Run-Ctl.
014800      goback.
014850*
014900  aa000-Exit.
014950      exit     section.
015000  aa020-Build-Record section.
015050* **************************
015100      initialize Bb-Control-Record.
015200      move    1  to Ctl-Key.
015300      accept  Ws-Today from date yyyymmdd.
015400      move    Ws-Today-Redef to Ctl-Run-Date.
015500      accept  Ws-As-Of-Raw from date yyyymmdd.
015600* As-of-date held on file as ccyy-mm-dd, the system clock gives
015700* ccyymmdd - zz010-Edit-As-Of-Date below punctuates it.
015800      perform zz010-Edit-As-Of-Date thru zz010-Exit.
015900      move    "N" to Ctl-Run-Status.
016000      move    1 to Ws-Sub.
016100      perform zz020-Reset-Valid-Slot
016200              thru zz020-Exit
016300              until Ws-Sub > 5.
016400  aa020-Exit.
016500      exit     section.
016600  zz020-Reset-Valid-Slot section.
016650* ********************************
016700      move    "N" to Ctl-Valid-Ok (Ws-Sub).
016800      move    spaces to Ctl-Valid-Text (Ws-Sub).
016900      add     1 to Ws-Sub.
017000  zz020-Exit.
017100      exit     section.
017200  zz010-Edit-As-Of-Date section.
017250* ******************************
017300      move    Ws-As-Of-Year  to Ctl-As-Of-Year.
017400      move    Ws-As-Of-Month to Ctl-As-Of-Month.
017500      move    Ws-As-Of-Day   to Ctl-As-Of-Day.
017600      move    "-"            to Ctl-As-Of-Dash-1.
017700      move    "-"            to Ctl-As-Of-Dash-2.
017800  zz010-Exit.
017900      exit     section.
018000*
018300  end program bb000.
