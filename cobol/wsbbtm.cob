000100* *******************************************
000200*                                          *
000300*  Record Definition For Teams Dimension   *
000400*              File                        *
000500*     Uses Tm-Team-Id as key               *
000600* *******************************************
000700* File size 40 bytes.
000800*
000900* 11/04/86 jme - Created.
001000* 02/09/87 jme - Tm-Team-Name widened 24 -> 30 to match schedule
001100* feed.
001200* 14/01/99 jme - Y2K review - no date fields held on this record,
001300* ok.
001400* 19/03/26 vbc - Tidy up col's, brought into line house std's.
001500*
001600        01  BB-Team-Record.
001700            03  Tm-Team-Id          pic 9(5)   comp.
001800            03  Tm-Team-Name        pic x(30).
001900            03  filler              pic x(05).
002000*
