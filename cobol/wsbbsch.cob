000100* *******************************************
000200*                                          *
000300*  Record Definition For Schedule Input    *
000400*              File                        *
000500*     One row per scheduled game - feed     *
000600*     arrives in arrival order, no key.     *
000700* *******************************************
000800* File size 130 bytes, line sequential text.
000900*
001000* 11/04/86 jme - Created.
001100* 16/06/86 jme - Added Sch-Winning-Team, spaces held when the
001200* result
001300* is not yet known at close of play.
001400* 02/09/87 jme - Sch-Home-Name/Sch-Away-Name widened 24 -> 30.
001500* 14/01/99 jme - Y2K review - Sch-Game-Date already full 4 digit
001600* year, century-safe, no change required.
001700* 19/03/26 vbc - Tidy up col's, brought into line house std's.
001800*
001900        01  BB-Schedule-Record.
002000            03  Sch-Game-Id         pic 9(7).
002100            03  Sch-Game-Date       pic x(10).
002200* Sch-Game-Date broken out for the date-format edit in
002300* zz070-Edit-Date - see bb010.
002400            03  Sch-Date-Parts redefines Sch-Game-Date.
002500                05  Sch-Date-Year       pic x(04).
002600                05  Sch-Date-Dash-1     pic x(01).
002700                05  Sch-Date-Month      pic x(02).
002800                05  Sch-Date-Dash-2     pic x(01).
002900                05  Sch-Date-Day        pic x(02).
003000            03  Sch-Home-Name       pic x(30).
003100            03  Sch-Away-Name       pic x(30).
003200            03  Sch-Winning-Team    pic x(30).
003300            03  Sch-Game-Type       pic x(01).
003400            03  Sch-Venue-Id        pic 9(05).
003500            03  Sch-Home-Id         pic 9(05).
003600            03  Sch-Away-Id         pic 9(05).
003700            03  filler              pic x(07).
003800*
