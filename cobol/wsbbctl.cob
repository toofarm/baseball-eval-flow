000100* *******************************************
000200*                                          *
000300*  Record Definition For Run-Control File  *
000400*     One record, relative file, holds the *
000500*     step counters every bbNNN step adds   *
000600*     to and bbrgstr reads back for the     *
000700*     control report.                       *
000800* *******************************************
000900* File size 400 bytes.
001000*
001100* 02/09/87 jme - Created.  Carries step counts between programs
001200* the
001300* way PY-PR2-Block carried the payroll run totals,
001400* but here it is one record written afresh by bb000
001500* at start of run and updated, not reset, by each
001600* later step.
001700* 14/01/99 jme - Y2K review - Ctl-As-Of-Date already full 4 digit
001800* year, ok.
001900* 19/03/26 vbc - Tidy up col's, brought into line house std's.
002000*
002100        01  BB-Control-Record.
002200            03  Ctl-Key                 pic 9(01)  comp value 1.
002300            03  Ctl-Run-Date             pic 9(08)  comp.
002400            03  Ctl-As-Of-Date           pic x(10).
002500            03  Ctl-As-Of-Date-Parts redefines Ctl-As-Of-Date.
002600                05  Ctl-As-Of-Year           pic x(04).
002700                05  Ctl-As-Of-Dash-1         pic x(01).
002800                05  Ctl-As-Of-Month          pic x(02).
002900                05  Ctl-As-Of-Dash-2         pic x(01).
003000                05  Ctl-As-Of-Day            pic x(02).
003100            03  Ctl-Sch-Read             pic 9(05)  comp.
003200            03  Ctl-Games-Transformed    pic 9(05)  comp.
003300            03  Ctl-Plr-Read             pic 9(05)  comp.
003400            03  Ctl-Plr-Skipped          pic 9(05)  comp.
003500            03  Ctl-Fact-Written         pic 9(05)  comp.
003600            03  Ctl-Teams-Posted         pic 9(05)  comp.
003700            03  Ctl-Players-Posted       pic 9(05)  comp.
003800            03  Ctl-Games-Posted         pic 9(05)  comp.
003900            03  Ctl-Fact-Posted          pic 9(05)  comp.
004000            03  Ctl-Rolling-7-Written    pic 9(05)  comp.
004100            03  Ctl-Rolling-30-Written   pic 9(05)  comp.
004200            03  Ctl-Valid-Entry OCCURS 5 TIMES
004300                    INDEXED BY Ctl-Valid-Ix.
004400                05  Ctl-Valid-Ok             pic x(01).
004500                    88  Ctl-Rule-Passed          value "Y".
004600                05  Ctl-Valid-Text           pic x(60).
004700            03  Ctl-Run-Status           pic x(01).
004800                88  Ctl-Run-Complete            value "C".
004900                88  Ctl-Run-Aborted              value "A".
005000            03  Ctl-Abort-Reason         pic x(60).
005100            03  filler                  pic x(08).
005200*
