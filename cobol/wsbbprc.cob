000100* *******************************************
000200*                                          *
000300*  Record Definition For Predictions       *
000400*     Candidate File - one row per game+   *
000500*     player handed to us by the rating    *
000600*     model, line sequential text, read by *
000700*     bb060 and filtered for eligibility    *
000800*     before it is posted to the            *
000900*     predictions store.                    *
001000* *******************************************
001100* File size 80 bytes.
001200*
001300* 14/07/86 jme - Created.  The model that fills this file runs
001400*    outside this suite - see bb060 aa050-Find-Eligible-Players -
001500*    we only decide who is allowed a row.
001600* 14/01/99 jme - Y2K review - Prc-As-Of-Date already full 4 digit
001700*    year, ok.
001800* 19/03/26 vbc - Tidy up col's, brought into line house std's.
001900*
002000        01  BB-Prediction-Candidate-Record.
002100            03  Prc-Game-Id             pic 9(07).
002200            03  Prc-Player-Id           pic 9(07).
002300            03  Prc-As-Of-Date          pic x(10).
002400            03  Prc-Bat-Woba            pic s9(01)v9(04).
002500            03  Prc-Bat-Woba-Present    pic x(01).
002600            03  Prc-Pit-Fip             pic s9(03)v9(04).
002700            03  Prc-Pit-Fip-Present     pic x(01).
002800            03  Prc-Model-Version-Bat   pic x(26).
002900            03  Prc-Model-Version-Pit   pic x(26).
003000            03  filler                  pic x(06).
003100*
