000100* ****************************************************************
000200*                                                               *
000300*               Box Score     Rolling Window Statistics          *
000400*       Builds the 7-day and 30-day trailing aggregates and      *
000500*       rate stats per player off the fact-game-state store.     *
000600*                                                                *
000700* ****************************************************************
000800*
000900  identification          division.
001000* ===============================
001100*
001200  program-id.             bb040.
001300*
001400  author.                 Janet M Ellery FIDM.
001500*
001600  installation.           Applewood Computers.
001700*
001800  date-written.           30/06/1986.
001900*
002000  date-compiled.
002100*
002200  security.               Copyright (C) 1986-2026 & later,
002300      Vincent Bryan Coen.
002400* Distributed under the GNU General Public License.
002500* See the file COPYING for details.
002600*
002700* Remarks.            Batch flow step 6.  As-of date defaults to
002800* the
002900* latest game date on file.  For each of the 7 and
003000* 30 day windows we re-scan the fact store, join
003100* each row back to its game for the date and
003200* season, sum into an in-memory player table and
003300* then rate up and write one row per player who
003400* had any activity at all in the window - see
003500* bb200-Rate-Stats for the all-zero skip rule.
003600*
003700* Changes:
003800* 30/06/86 jme -         Created.
003900* 02/09/87 jme -         Window membership now uses a Julian day
004000* number
004100* (zz310-Calc-Julian) rather than subtracting the
004200* raw ccyymmdd digits - that broke across month
004300* and year ends.
004400* 21/09/88 jme -         Added the nearest-season constants
004500* fallback to
004600* bb220, was only ever looking the season up exact
004700* before and defaulting everyone to zero weights.
004800* 14/01/99 jme - Y2K     Year 2000 review - Julian day routine
004900* already
005000* takes a full 4 digit year, no change required.
005100* 11/02/03 jme -         BB0nn message literals split out from
005200* SY0nn.
005300* 20/09/25 vbc - 3.3.00  Version update and builds reset.
005400* 19/03/26 vbc -         Tidy up col's, brought into line house
005500* std's.
005550* 10/08/26 vbc - GH-114  aa090-Update-Control now carries the
005560* computed
005570* as-of date back to Ctl-As-Of-Date - bbrgstr was still printing
005580* bb000's run-date stamp, which is not the date the windows are
005590* actually cut against.
005600*
005700* ****************************************************************
005800* This program is part of the Applewood Computers Accounting
005900* System and
006000* is copyright (c) Vincent B Coen, 1976-2026 and later. 
006100* Distributed
006200* under the GNU General Public License - see the file COPYING.
006300* ****************************************************************
006400*
006500  environment              division.
006600* ================================
006700*
006800  configuration            section.
006900  special-names.
007000      c01 is Top-Of-Form.
007100*
007200  input-output             section.
007300  file-control.
007400      select Games-In        assign to "GAMESOUT"
007500                            organization is indexed
007600                            access mode is dynamic
007700                            record key is Gam-Game-Id
007800                            file status is Ws-Gam-Status.
007900*
008000      select Fact-In          assign to "FACTSTATE"
008100                            organization is indexed
008200                            access mode is dynamic
008300                            record key is Fac-Key
008400                            file status is Ws-Fac-Status.
008500*
008600      select Stat-Const-In    assign to "STATCONST"
008700                            organization is line sequential
008800                            file status is Ws-Con-Status.
008900*
009000      select Rolling-Out      assign to "ROLLSTATS"
009100                            organization is indexed
009200                            access mode is dynamic
009300                            record key is Rol-Key
009400                            file status is Ws-Rol-Status.
009500*
009600      select Run-Ctl          assign to "BBRUNCTL"
009700                            organization is relative
009800                            access mode is random
009900                            relative key is Rc-Rel-Key
010000                            file status is Ws-Run-Ctl-Status.
010100*
010200  data                      division.
010300  file section.
010400*
010500  fd  Games-In.
010600  copy "wsbbgam.cob".
010700*
010800  fd  Fact-In.
010900  copy "wsbbfac.cob".
011000*
011100  fd  Stat-Const-In.
011200  copy "wsbbcon.cob".
011300*
011400  fd  Rolling-Out.
011500  copy "wsbbrol.cob".
011600*
011700  fd  Run-Ctl.
011800  copy "wsbbctl.cob".
011900*
012000  working-storage          section.
012100* ----------------------
012200  77  Prog-Name              pic x(15) value "BB040 (1.0.00)".
012300  77  Rc-Rel-Key             pic 9(03)  comp value 1.
012400  77  Ws-Gam-Status          pic xx     value "00".
012500  77  Ws-Fac-Status          pic xx     value "00".
012600  77  Ws-Con-Status          pic xx     value "00".
012700  77  Ws-Rol-Status          pic xx     value "00".
012800  77  Ws-Run-Ctl-Status      pic xx     value "00".
012900  77  Ws-Ok                  pic x      value "Y".
013000      88  Ws-Record-Ok                  value "Y".
013100  77  Ws-Con-Eof              pic x      value "N".
013200      88  Con-Eof                        value "Y".
013300  77  Ws-As-Of-Date           pic x(10).
013400  77  Ws-Window-Days          pic 9(02)  comp.
013500  77  Ws-Asof-Jdn             pic s9(09) comp.
013600  77  Ws-Cutoff-Jdn           pic s9(09) comp.
013700  77  Ws-Game-Jdn             pic s9(09) comp.
013800  77  Ws-Fact-Season          pic 9(04)  comp.
013900  77  Ws-Rol-7-Written        pic 9(05)  comp value zero.
014000  77  Ws-Rol-30-Written       pic 9(05)  comp value zero.
014100  77  Ws-Search-Ix            pic 9(03)  comp.
014200  77  Ws-Found-Ix             pic 9(03)  comp.
014300  77  Ws-Slot-Found           pic x      value "N".
014400      88  Slot-Found                     value "Y".
014500  77  Ws-Best-Ix              pic 9(03)  comp.
014600*
014700  01  Ws-Date-Work.
014800      03  Ws-Date-Text            pic x(10).
014900      03  Ws-Date-Parts redefines Ws-Date-Text.
015000          05  Ws-Date-Year            pic 9(04).
015100          05  filler                  pic x(01).
015200          05  Ws-Date-Month           pic 9(02).
015300          05  filler                  pic x(01).
015400          05  Ws-Date-Day             pic 9(02).
015500*
015600  01  Ws-Jdn-Work.
015700      03  Ws-Jdn-A                pic 9(04)  comp.
015800      03  Ws-Jdn-Y2               pic s9(06) comp.
015900      03  Ws-Jdn-M2               pic s9(04) comp.
016000      03  Ws-Jdn-Result           pic s9(09) comp.
016050      03  filler                  pic x(02).
016100*
016200  copy "wsbbcal.cob".
016300*
016350  77  Ws-Lookup-Season         pic 9(04)  comp.
016400*
016500  01  Ws-Matched-Constants.
016600      03  Ws-C-Woba               pic s9(01)v9(04) comp-3.
016700      03  Ws-C-Woba-Scale         pic s9(01)v9(04) comp-3.
016800      03  Ws-C-Wbb                pic s9(01)v9(04) comp-3.
016900      03  Ws-C-Whbp               pic s9(01)v9(04) comp-3.
017000      03  Ws-C-W1b                pic s9(01)v9(04) comp-3.
017100      03  Ws-C-W2b                pic s9(01)v9(04) comp-3.
017200      03  Ws-C-W3b                pic s9(01)v9(04) comp-3.
017300      03  Ws-C-Whr                pic s9(02)v9(04) comp-3.
017400      03  Ws-C-R-Per-Pa           pic s9(01)v9(04) comp-3.
017450      03  filler                  pic x(02).
017500*
017600  01  Ws-Work-Area.
017700      03  Ws-Num                  pic s9(09)v9(06) comp-3.
017800      03  Ws-Den                  pic s9(09)v9(06) comp-3.
017900      03  Ws-Result               pic s9(09)v9(06) comp-3.
018000      03  Ws-Singles               pic s9(06)       comp-3.
018050      03  filler                  pic x(02).
018100*
018200  01  Ws-Window-Table.
018300      03  Ws-Win-Count            pic 9(03)  comp.
018400      03  Ws-Win-Entry occurs 500 times
018500              indexed by Win-Ix.
018600          05  Win-Player-Id           pic 9(07) comp.
018700          05  Win-Season              pic 9(04) comp.
018800          05  Win-Bat-Games           pic 9(05) comp.
018900          05  Win-Bat-Pa              pic 9(05) comp.
019000          05  Win-Bat-Ab              pic 9(05) comp.
019100          05  Win-Bat-Runs            pic 9(05) comp.
019200          05  Win-Bat-Hits            pic 9(05) comp.
019300          05  Win-Bat-Doubles         pic 9(05) comp.
019400          05  Win-Bat-Triples         pic 9(05) comp.
019500          05  Win-Bat-Hr              pic 9(05) comp.
019600          05  Win-Bat-Rbi             pic 9(05) comp.
019700          05  Win-Bat-So              pic 9(05) comp.
019800          05  Win-Bat-Bb              pic 9(05) comp.
019900          05  Win-Bat-Sb              pic 9(05) comp.
020000          05  Win-Bat-Cs              pic 9(05) comp.
020100          05  Win-Bat-Hbp             pic 9(05) comp.
020200          05  Win-Bat-Ibb             pic 9(05) comp.
020300          05  Win-Bat-Sf              pic 9(05) comp.
020400          05  Win-Bat-Tb              pic 9(05) comp.
020500          05  Win-Pit-Games           pic 9(05) comp.
020600          05  Win-Pit-Wins            pic 9(05) comp.
020700          05  Win-Pit-Losses          pic 9(05) comp.
020800          05  Win-Pit-Saves           pic 9(05) comp.
020900          05  Win-Pit-Hits            pic 9(05) comp.
021000          05  Win-Pit-Er              pic 9(05) comp.
021100          05  Win-Pit-So              pic 9(05) comp.
021200          05  Win-Pit-Bb              pic 9(05) comp.
021300          05  Win-Pit-Ip              pic 9(05)v9(02) comp-3.
021400          05  Win-Pit-Fip-Sum         pic s9(07)v9(04) comp-3.
021500          05  Win-Fld-Assists         pic 9(05) comp.
021600          05  Win-Fld-Putouts         pic 9(05) comp.
021700          05  Win-Fld-Errors          pic 9(05) comp.
021800          05  Win-Fld-Chances         pic 9(05) comp.
021850          05  filler                  pic x(05).
021900*
022000  01  Error-Messages.
022100      03  Bb040               pic x(40)
022200              value "BB040 Games-Out file is empty".
022300      03  filler              pic x(10).
022400*
022500  procedure division.
022600* ==================
022700*
022800  aa000-Main section.
022900  aa010-Start.
023000      open     input Games-In Fact-In Stat-Const-In
023100      open     i-o   Rolling-Out Run-Ctl
023200      if       Ws-Gam-Status not = "00"
023300               display Bb040
023400               move 16 to return-code
023500               goback
023600      end-if.
023700*
023800      perform  aa020-Load-Constants-Table thru aa020-Exit.
023900      perform  aa040-Find-As-Of-Date thru aa040-Exit.
024000*
024100      move     7  to Ws-Window-Days.
024200      perform  aa050-Build-Window thru aa050-Exit.
024300      move     Ws-Win-Count to Ws-Rol-7-Written.
024400*
024500      move     30 to Ws-Window-Days.
024600      perform  aa050-Build-Window thru aa050-Exit.
024700      move     Ws-Win-Count to Ws-Rol-30-Written.
024800*
024900      perform  aa090-Update-Control thru aa090-Exit.
025000      close    Games-In Fact-In Stat-Const-In Rolling-Out
025100          Run-Ctl.
025200      goback.
025250*
025280  aa000-Exit.
025290      exit     section.
025300*
025400  aa020-Load-Constants-Table section.
025500      move     zero to Cal-Entry-Count.
025600      perform  aa021-Read-Constant thru aa021-Exit.
025700      perform  aa022-Add-Constant
025800               thru aa022-Exit
025900               until Con-Eof.
026000  aa020-Exit.
026100      exit     section.
026200*
026300  aa021-Read-Constant section.
026400      read     Stat-Const-In
026500               at end
026600                   set Con-Eof to true
026700      end-read.
026800  aa021-Exit.
026900      exit     section.
027000*
027100  aa022-Add-Constant section.
027200      add      1 to Cal-Entry-Count.
027300      set      Cal-Ix to Cal-Entry-Count.
027400      move     Con-Season       to Cal-Season (Cal-Ix).
027500      move     Con-Woba         to Cal-Woba (Cal-Ix).
027600      move     Con-Woba-Scale   to Cal-Woba-Scale (Cal-Ix).
027700      move     Con-Wbb          to Cal-Wbb (Cal-Ix).
027800      move     Con-Whbp         to Cal-Whbp (Cal-Ix).
027900      move     Con-W1b          to Cal-W1b (Cal-Ix).
028000      move     Con-W2b          to Cal-W2b (Cal-Ix).
028100      move     Con-W3b          to Cal-W3b (Cal-Ix).
028200      move     Con-Whr          to Cal-Whr (Cal-Ix).
028300      move     Con-R-Per-Pa     to Cal-R-Per-Pa (Cal-Ix).
028400      move     Con-C-Fip        to Cal-C-Fip (Cal-Ix).
028500      perform  aa021-Read-Constant thru aa021-Exit.
028600  aa022-Exit.
028700      exit     section.
028800*
028900  aa040-Find-As-Of-Date section.
029000      move     "0000-00-00" to Ws-As-Of-Date.
029100      move     zero to Gam-Game-Id.
029200      start    Games-In key is greater than Gam-Game-Id
029300               invalid key
029400                   move "N" to Ws-Ok
029500      end-start.
029600      perform  aa045-Scan-One-Game
029700               thru aa045-Exit
029800               until Ws-Gam-Status = "10".
029900      move     "00" to Ws-Gam-Status.
030000  aa040-Exit.
030100      exit     section.
030200*
030300  aa045-Scan-One-Game section.
030400      read     Games-In next record
030500               at end
030600                   move "10" to Ws-Gam-Status
030700               not at end
030800                   if Gam-Game-Date > Ws-As-Of-Date
030900                           move Gam-Game-Date to Ws-As-Of-Date
031000                   end-if
031100      end-read.
031200  aa045-Exit.
031300      exit     section.
031400*
031500  aa050-Build-Window section.
031600      move     zero to Ws-Win-Count.
031700      perform  zz200-Clear-Slot
031800               thru zz200-Exit
031900               varying Win-Ix from 1 by 1 until Win-Ix > 500.
032000*
032100      move     Ws-As-Of-Date to Ws-Date-Text.
032200      perform  zz310-Calc-Julian thru zz310-Exit.
032300      move     Ws-Jdn-Result to Ws-Asof-Jdn.
032400      compute  Ws-Cutoff-Jdn = Ws-Asof-Jdn - Ws-Window-Days.
032500*
032600      move     zero to Fac-Game-Id Fac-Player-Id.
032700      start    Fact-In key is greater than Fac-Key
032800               invalid key
032900                   move "N" to Ws-Ok
033000      end-start.
033100      perform  bb100-Sum-One-Fact
033200               thru bb100-Exit
033300               until Ws-Fac-Status = "10".
033400      move     "00" to Ws-Fac-Status.
033500*
033600      perform  bb200-Rate-Stats
033700               thru bb200-Exit
033800               varying Win-Ix from 1 by 1 until Win-Ix >
033900                   Ws-Win-Count.
034000  aa050-Exit.
034100      exit     section.
034200*
034300  aa090-Update-Control section.
034350* 10/08/26 vbc - bb000 only ever stamps the run's wall-clock
034360* date into Ctl-As-Of-Date - the date the rolling windows in
034370* aa050-Build-Window are actually cut against is the max game
034380* date found by aa040-Find-As-Of-Date, so that is the value the
034390* control report must carry from here on.
034400      move     1 to Rc-Rel-Key.
034500      read     Run-Ctl
034600               invalid key
034700                   display "BB040 could not read run-ctl rec"
034800      end-read.
034850      move     Ws-As-Of-Date     to Ctl-As-Of-Date.
034900      move     Ws-Rol-7-Written  to Ctl-Rolling-7-Written.
035000      move     Ws-Rol-30-Written to Ctl-Rolling-30-Written.
035100      rewrite  Bb-Control-Record.
035200  aa090-Exit.
035300      exit     section.
035400*
035500  zz200-Clear-Slot section.
035600      move     zero to Win-Player-Id (Win-Ix).
035700      move     zero to Win-Season (Win-Ix).
035800      move     zero to Win-Bat-Games (Win-Ix) Win-Bat-Pa (Win-Ix)
035900                        Win-Bat-Ab (Win-Ix) Win-Bat-Runs (Win-Ix)
036000                        Win-Bat-Hits (Win-Ix) Win-Bat-Doubles
036100                            (Win-Ix)
036200                        Win-Bat-Triples (Win-Ix) Win-Bat-Hr
036300                            (Win-Ix)
036400                        Win-Bat-Rbi (Win-Ix) Win-Bat-So (Win-Ix)
036500                        Win-Bat-Bb (Win-Ix) Win-Bat-Sb (Win-Ix)
036600                        Win-Bat-Cs (Win-Ix) Win-Bat-Hbp (Win-Ix)
036700                        Win-Bat-Ibb (Win-Ix) Win-Bat-Sf (Win-Ix)
036800                        Win-Bat-Tb (Win-Ix).
036900      move     zero to Win-Pit-Games (Win-Ix) Win-Pit-Wins
037000          (Win-Ix)
037100                        Win-Pit-Losses (Win-Ix) Win-Pit-Saves
037200                            (Win-Ix)
037300                        Win-Pit-Hits (Win-Ix) Win-Pit-Er (Win-Ix)
037400                        Win-Pit-So (Win-Ix) Win-Pit-Bb (Win-Ix)
037500                        Win-Pit-Ip (Win-Ix) Win-Pit-Fip-Sum
037600                            (Win-Ix).
037700      move     zero to Win-Fld-Assists (Win-Ix) Win-Fld-Putouts
037800          (Win-Ix)
037900                        Win-Fld-Errors (Win-Ix) Win-Fld-Chances
038000                            (Win-Ix).
038100  zz200-Exit.
038200      exit     section.
038300*
038400  bb100-Sum-One-Fact section.
038500      read     Fact-In next record
038600               at end
038700                   move "10" to Ws-Fac-Status
038800               not at end
038900                   move Fac-Game-Id to Gam-Game-Id
039000                   read Games-In
039100                        invalid key
039200                            move "N" to Ws-Ok
039300                        not invalid key
039400                            move Gam-Game-Date to Ws-Date-Text
039500                            perform zz310-Calc-Julian thru
039600                                zz310-Exit
039700                            move Ws-Jdn-Result to Ws-Game-Jdn
039800                            if Ws-Game-Jdn > Ws-Cutoff-Jdn
039900                                    and Ws-Game-Jdn <=
040000                                        Ws-Asof-Jdn
040100                                    move Gam-Season to
040200                                        Ws-Fact-Season
040300                                    perform
040400                                        zz400-Find-Or-Add-Slot
040500                                            thru zz400-Exit
040600                                    perform zz410-Accumulate-Slot
040700                                            thru zz410-Exit
040800                            end-if
040900                   end-read
041000      end-read.
041100  bb100-Exit.
041200      exit     section.
041300*
041400  zz400-Find-Or-Add-Slot section.
041500      move     "N" to Ws-Slot-Found.
041600      perform  zz405-Test-One-Slot
041700               thru zz405-Exit
041800               varying Ws-Search-Ix from 1 by 1
041900               until Ws-Search-Ix > Ws-Win-Count or Slot-Found.
042000      if       Slot-Found
042100               set Win-Ix to Ws-Found-Ix
042200      else
042300               add 1 to Ws-Win-Count
042400               set Win-Ix to Ws-Win-Count
042500               move Fac-Player-Id to Win-Player-Id (Win-Ix)
042600      end-if.
042700  zz400-Exit.
042800      exit     section.
042900*
043000  zz405-Test-One-Slot section.
043100      if       Win-Player-Id (Ws-Search-Ix) = Fac-Player-Id
043200               move "Y" to Ws-Slot-Found
043300               move Ws-Search-Ix to Ws-Found-Ix
043400      end-if.
043500  zz405-Exit.
043600      exit     section.
043700*
043800  zz410-Accumulate-Slot section.
043900      add      Fac-Bat-Games-Played  to Win-Bat-Games (Win-Ix).
044000      add      Fac-Bat-Plate-App     to Win-Bat-Pa (Win-Ix).
044100      add      Fac-Bat-At-Bats       to Win-Bat-Ab (Win-Ix).
044200      add      Fac-Bat-Runs          to Win-Bat-Runs (Win-Ix).
044300      add      Fac-Bat-Hits          to Win-Bat-Hits (Win-Ix).
044400      add      Fac-Bat-Doubles       to Win-Bat-Doubles (Win-Ix).
044500      add      Fac-Bat-Triples       to Win-Bat-Triples (Win-Ix).
044600      add      Fac-Bat-Home-Runs     to Win-Bat-Hr (Win-Ix).
044700      add      Fac-Bat-Rbi           to Win-Bat-Rbi (Win-Ix).
044800      add      Fac-Bat-Strike-Outs   to Win-Bat-So (Win-Ix).
044900      add      Fac-Bat-Base-On-Balls to Win-Bat-Bb (Win-Ix).
045000      add      Fac-Bat-Stolen-Bases  to Win-Bat-Sb (Win-Ix).
045100      add      Fac-Bat-Caught-Steal  to Win-Bat-Cs (Win-Ix).
045200      add      Fac-Bat-Hit-By-Pitch  to Win-Bat-Hbp (Win-Ix).
045300      add      Fac-Bat-Int-Walks     to Win-Bat-Ibb (Win-Ix).
045400      add      Fac-Bat-Sac-Flies     to Win-Bat-Sf (Win-Ix).
045500      add      Fac-Bat-Total-Bases   to Win-Bat-Tb (Win-Ix).
045600      add      Fac-Pit-Games-Played  to Win-Pit-Games (Win-Ix).
045700      add      Fac-Pit-Wins          to Win-Pit-Wins (Win-Ix).
045800      add      Fac-Pit-Losses        to Win-Pit-Losses (Win-Ix).
045900      add      Fac-Pit-Saves         to Win-Pit-Saves (Win-Ix).
046000      add      Fac-Pit-Hits          to Win-Pit-Hits (Win-Ix).
046100      add      Fac-Pit-Earned-Runs   to Win-Pit-Er (Win-Ix).
046200      add      Fac-Pit-Strike-Outs   to Win-Pit-So (Win-Ix).
046300      add      Fac-Pit-Base-On-Balls to Win-Pit-Bb (Win-Ix).
046400      add      Fac-Pit-Innings       to Win-Pit-Ip (Win-Ix).
046500      add      Fac-Fld-Assists       to Win-Fld-Assists (Win-Ix).
046600      add      Fac-Fld-Put-Outs      to Win-Fld-Putouts (Win-Ix).
046700      add      Fac-Fld-Errors        to Win-Fld-Errors (Win-Ix).
046800      add      Fac-Fld-Chances       to Win-Fld-Chances (Win-Ix).
046900      compute  Win-Pit-Fip-Sum (Win-Ix) =
047000                   Win-Pit-Fip-Sum (Win-Ix) +
047100                   (Fac-Pit-Fip * Fac-Pit-Innings).
047200      if       Ws-Fact-Season > Win-Season (Win-Ix)
047300               move Ws-Fact-Season to Win-Season (Win-Ix)
047400      end-if.
047500  zz410-Exit.
047600      exit     section.
047700*
047800  bb200-Rate-Stats section.
047900      if       Win-Bat-Games (Win-Ix) = zero
048000               and Win-Pit-Games (Win-Ix) = zero
048100               and Win-Fld-Chances (Win-Ix) = zero
048200               continue
048300      else
048400               perform bb210-Move-Aggregates thru bb210-Exit
048500               perform bb220-Calc-Batting-Rates thru bb220-Exit
048600               perform bb230-Calc-Pitching-Rates thru bb230-Exit
048700               perform bb500-Write-Rolling-Row thru bb500-Exit
048800      end-if.
048900  bb200-Exit.
049000      exit     section.
049100*
049200  bb210-Move-Aggregates section.
049300      initialize Bb-Rolling-Record.
049400      move     Win-Player-Id (Win-Ix) to Rol-Player-Id.
049500      move     Ws-As-Of-Date           to Rol-As-Of-Date.
049600      move     Ws-Window-Days          to Rol-Window-Days.
049700      if       Win-Season (Win-Ix) = zero
049800               move 2024 to Rol-Season
049900      else
050000               move Win-Season (Win-Ix) to Rol-Season
050100      end-if.
050200      move     Win-Bat-Games (Win-Ix)   to Rol-Bat-Games-Played.
050300      move     Win-Bat-Pa (Win-Ix)      to Rol-Bat-Plate-App.
050400      move     Win-Bat-Ab (Win-Ix)      to Rol-Bat-At-Bats.
050500      move     Win-Bat-Runs (Win-Ix)    to Rol-Bat-Runs.
050600      move     Win-Bat-Hits (Win-Ix)    to Rol-Bat-Hits.
050700      move     Win-Bat-Doubles (Win-Ix) to Rol-Bat-Doubles.
050800      move     Win-Bat-Triples (Win-Ix) to Rol-Bat-Triples.
050900      move     Win-Bat-Hr (Win-Ix)      to Rol-Bat-Home-Runs.
051000      move     Win-Bat-Rbi (Win-Ix)     to Rol-Bat-Rbi.
051100      move     Win-Bat-So (Win-Ix)      to Rol-Bat-Strike-Outs.
051200      move     Win-Bat-Bb (Win-Ix)      to Rol-Bat-Base-On-Balls.
051300      move     Win-Bat-Sb (Win-Ix)      to Rol-Bat-Stolen-Bases.
051400      move     Win-Bat-Cs (Win-Ix)      to Rol-Bat-Caught-Steal.
051500      if       Win-Bat-Games (Win-Ix) > zero
051600               set Rol-Batting-Present to true
051700      end-if.
051800      move     Win-Pit-Games (Win-Ix)   to Rol-Pit-Games-Played.
051900      move     Win-Pit-Wins (Win-Ix)    to Rol-Pit-Wins.
052000      move     Win-Pit-Losses (Win-Ix)  to Rol-Pit-Losses.
052100      move     Win-Pit-Saves (Win-Ix)   to Rol-Pit-Saves.
052200      move     Win-Pit-Hits (Win-Ix)    to Rol-Pit-Hits.
052300      move     Win-Pit-Er (Win-Ix)      to Rol-Pit-Earned-Runs.
052400      move     Win-Pit-So (Win-Ix)      to Rol-Pit-Strike-Outs.
052500      move     Win-Pit-Bb (Win-Ix)      to Rol-Pit-Base-On-Balls.
052600      move     Win-Pit-Ip (Win-Ix)      to Rol-Pit-Innings.
052700      if       Win-Pit-Games (Win-Ix) > zero
052800               set Rol-Pitching-Present to true
052900      end-if.
053000      move     Win-Fld-Assists (Win-Ix) to Rol-Fld-Assists.
053100      move     Win-Fld-Putouts (Win-Ix) to Rol-Fld-Put-Outs.
053200      move     Win-Fld-Errors (Win-Ix)  to Rol-Fld-Errors.
053300      move     Win-Fld-Chances (Win-Ix) to Rol-Fld-Chances.
053400      if       Win-Fld-Chances (Win-Ix) > zero
053500               set Rol-Fielding-Present to true
053600      end-if.
053700  bb210-Exit.
053800      exit     section.
053900*
054000  bb220-Calc-Batting-Rates section.
054100      move     "N" to Rol-Bat-Avg-Present.
054200      move     "N" to Rol-Bat-Ops-Present.
054300      move     "N" to Rol-Bat-Woba-Present.
054400      move     "N" to Rol-Bat-Wrc-Present.
054500      move     zero to Rol-Bat-Avg Rol-Bat-Ops Rol-Bat-Woba
054600          Rol-Bat-Wrc-Plus.
054700*
054800      if       Win-Bat-Ab (Win-Ix) > zero
054900               compute Ws-Result rounded mode is
055000                   nearest-away-from-zero
055100                       = Win-Bat-Hits (Win-Ix) / Win-Bat-Ab
055200                           (Win-Ix)
055300               move Ws-Result to Rol-Bat-Avg
055400               move "Y" to Rol-Bat-Avg-Present
055500      end-if.
055600*
055700      compute  Ws-Den = Win-Bat-Ab (Win-Ix) + Win-Bat-Bb (Win-Ix)
055800                         - Win-Bat-Ibb (Win-Ix) + Win-Bat-Sf
055900                             (Win-Ix)
056000                         + Win-Bat-Hbp (Win-Ix).
056100      if       Win-Bat-Ab (Win-Ix) > zero and Ws-Den > zero
056200               compute Ws-Num = Win-Bat-Bb (Win-Ix) +
056300                   Win-Bat-Hbp (Win-Ix)
056400                                 + Win-Bat-Hits (Win-Ix)
056500               compute Ws-Result rounded mode is
056600                   nearest-away-from-zero
056700                       = Ws-Num / Ws-Den
056800               move Ws-Result to Ws-Woba-Hold
056900               compute Ws-Result rounded mode is
057000                   nearest-away-from-zero
057100                       = Win-Bat-Tb (Win-Ix) / Win-Bat-Ab
057200                           (Win-Ix)
057300               compute Rol-Bat-Ops rounded mode is
057400                   nearest-away-from-zero
057500                       = Ws-Woba-Hold + Ws-Result
057600               move "Y" to Rol-Bat-Ops-Present
057700      end-if.
057800*
057900      if       Ws-Den > zero
058000               compute Ws-Singles = Win-Bat-Hits (Win-Ix) -
058100                   Win-Bat-Hr (Win-Ix)
058200                                     - Win-Bat-Doubles (Win-Ix)
058300                                     - Win-Bat-Triples (Win-Ix)
058400               perform zz045-Lookup-Constants thru zz045-Exit
058500               compute Ws-Num =
058600                       (Ws-C-Wbb * Win-Bat-Bb (Win-Ix))
058700                       + (Ws-C-Whbp * Win-Bat-Hbp (Win-Ix))
058800                       + (Ws-C-W1b * Ws-Singles)
058900                       + (Ws-C-W2b * Win-Bat-Doubles (Win-Ix))
059000                       + (Ws-C-W3b * Win-Bat-Triples (Win-Ix))
059100                       + (Ws-C-Whr * Win-Bat-Hr (Win-Ix))
059200               compute Rol-Bat-Woba rounded mode is
059300                   nearest-away-from-zero
059400                       = Ws-Num / Ws-Den
059500               move "Y" to Rol-Bat-Woba-Present
059600               if Win-Bat-Pa (Win-Ix) > zero
059700                       compute Rol-Bat-Wrc-Plus
059800                               rounded mode is
059900                                   nearest-away-from-zero
060000                               = ((Rol-Bat-Woba - Ws-C-Woba) /
060100                                   Ws-C-Woba-Scale)
060200                                 + (Ws-C-R-Per-Pa * Win-Bat-Pa
060300                                     (Win-Ix))
060400                       move "Y" to Rol-Bat-Wrc-Present
060500               end-if
060600      end-if.
060700  bb220-Exit.
060800      exit     section.
060900*
061000  bb230-Calc-Pitching-Rates section.
061100      move     "N" to Rol-Pit-Era-Present.
061200      move     "N" to Rol-Pit-Fip-Present.
061300      move     "N" to Rol-Pit-Whip-Present.
061400      move     zero to Rol-Pit-Era Rol-Pit-Fip Rol-Pit-Whip.
061500*
061600      if       Win-Pit-Ip (Win-Ix) > zero
061700               compute Rol-Pit-Era rounded mode is
061800                   nearest-away-from-zero
061900                       = (9 * Win-Pit-Er (Win-Ix)) / Win-Pit-Ip
062000                           (Win-Ix)
062100               move "Y" to Rol-Pit-Era-Present
062200               compute Rol-Pit-Fip rounded mode is
062300                   nearest-away-from-zero
062400                       = Win-Pit-Fip-Sum (Win-Ix) / Win-Pit-Ip
062500                           (Win-Ix)
062600               move "Y" to Rol-Pit-Fip-Present
062700               compute Rol-Pit-Whip rounded mode is
062800                   nearest-away-from-zero
062900                       = (Win-Pit-Hits (Win-Ix) + Win-Pit-Bb
063000                           (Win-Ix))
063100                         / Win-Pit-Ip (Win-Ix)
063200               move "Y" to Rol-Pit-Whip-Present
063300      end-if.
063400  bb230-Exit.
063500      exit     section.
063600*
063700  bb500-Write-Rolling-Row section.
063800      rewrite  Bb-Rolling-Record
063900               invalid key
064000                   write Bb-Rolling-Record
064100                       invalid key
064200        display "BB040 write/rewrite of rolling row failed, "
064300                Ws-Rol-Status
064400                   end-write
064500      end-rewrite.
064600  bb500-Exit.
064700      exit     section.
064800*
064900  zz045-Lookup-Constants section.
065000      move     "N" to Ws-Ok.
065100      set      Cal-Ix to 1.
065200      search   Cal-Entry
065300               at end
065400                   continue
065500               when Cal-Season (Cal-Ix) = Win-Season (Win-Ix)
065600                   move "Y" to Ws-Ok
065700      end-search.
065800      if       not Ws-Record-Ok
065900               move Win-Season (Win-Ix) to Ws-Lookup-Season
066000               perform zz046-Nearest-Season thru zz046-Exit
066100               set Cal-Ix to Ws-Best-Ix
066200      end-if.
066300      move     Cal-Woba (Cal-Ix)         to Ws-C-Woba.
066400      move     Cal-Woba-Scale (Cal-Ix)   to Ws-C-Woba-Scale.
066500      move     Cal-Wbb (Cal-Ix)          to Ws-C-Wbb.
066600      move     Cal-Whbp (Cal-Ix)         to Ws-C-Whbp.
066700      move     Cal-W1b (Cal-Ix)          to Ws-C-W1b.
066800      move     Cal-W2b (Cal-Ix)          to Ws-C-W2b.
066900      move     Cal-W3b (Cal-Ix)          to Ws-C-W3b.
067000      move     Cal-Whr (Cal-Ix)          to Ws-C-Whr.
067100      move     Cal-R-Per-Pa (Cal-Ix)     to Ws-C-R-Per-Pa.
067200  zz045-Exit.
067300      exit     section.
067400*
067500  zz046-Nearest-Season section.
067600      move     zero to Ws-Best-Ix.
067700      move     9999 to Ws-Num.
067800      perform  zz047-Test-One-Season
067900               thru zz047-Exit
068000               varying Cal-Ix from 1 by 1 until Cal-Ix >
068100                   Cal-Entry-Count.
068200  zz046-Exit.
068300      exit     section.
068400*
068500  zz047-Test-One-Season section.
068600      if       Cal-Season (Cal-Ix) > Ws-Lookup-Season
068700               compute Ws-Result = Cal-Season (Cal-Ix) -
068800                   Ws-Lookup-Season
068900      else
069000               compute Ws-Result = Ws-Lookup-Season - Cal-Season
069100                   (Cal-Ix)
069200      end-if.
069300      if       Ws-Result < Ws-Num
069400               move Ws-Result to Ws-Num
069500               move Cal-Ix    to Ws-Best-Ix
069600      end-if.
069700  zz047-Exit.
069800      exit     section.
069900*
070000  zz310-Calc-Julian section.
070100* Standard civil-calendar Julian day number, used to test window
070200* membership without tripping over month and year boundaries.
070300      compute  Ws-Jdn-A  = (14 - Ws-Date-Month) / 12.
070400      compute  Ws-Jdn-Y2 = Ws-Date-Year + 4800 - Ws-Jdn-A.
070500      compute  Ws-Jdn-M2 = Ws-Date-Month + (12 * Ws-Jdn-A) - 3.
070600      compute  Ws-Jdn-Result =
070700                   Ws-Date-Day
070800                   + (((153 * Ws-Jdn-M2) + 2) / 5)
070900                   + (365 * Ws-Jdn-Y2)
071000                   + (Ws-Jdn-Y2 / 4)
071100                   - (Ws-Jdn-Y2 / 100)
071200                   + (Ws-Jdn-Y2 / 400)
071300                   - 32045.
071400  zz310-Exit.
071500      exit     section.
071600*
071700  end program bb040.
