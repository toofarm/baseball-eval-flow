000100* *******************************************
000200*                                          *
000300*  Record Definition For Player-Stats      *
000400*     Input File - one row per player per  *
000500*     game, box-score feed.  Line sequential*
000600*     text, so every field here is DISPLAY   *
000700*     - held zoned the way the feed punches  *
000800*     it, not packed.                        *
000900* *******************************************
001000* File size 280 bytes, line sequential text.
001100*
001200* 11/04/86 jme - Created.
001300* 16/06/86 jme - Split the box-score groups out under
001400* Stc-Has-Batting/
001500* Stc-Has-Pitching/Stc-Has-Fielding switches - a player
001600* may appear as batter and fielder but not pitch, etc.
001700* 02/09/87 jme - Added Stc-Position-Code-Num redefine - lets
001800* zz040-Check-Position test a numeric position code
001900* without an UNSTRING.
002000* 14/01/99 jme - Y2K review - no date fields held on this record,
002100* ok.
002200* 19/03/26 vbc - Tidy up col's, brought into line house std's.
002300*
002400        01  BB-Player-Stat-Record.
002500* --- join / context fields ---
002600            03  Stc-Game-Id             pic 9(07).
002700            03  Stc-Player-Id           pic 9(07).
002800            03  Stc-Team-Id             pic 9(05).
002900            03  Stc-Position-Code       pic x(02).
003000            03  Stc-Position-Code-Num redefines Stc-Position-Code
003100                                        pic 99.
003200            03  Stc-Position-Name       pic x(20).
003300            03  Stc-Has-Batting         pic x(01).
003400                88  Stc-Batting-Present        value "Y".
003500            03  Stc-Has-Pitching        pic x(01).
003600                88  Stc-Pitching-Present        value "Y".
003700            03  Stc-Has-Fielding        pic x(01).
003800                88  Stc-Fielding-Present        value "Y".
003900* --- batting group, valid only when Stc-Batting-Present ---
004000            03  Stc-Bat-Games-Played    pic 9(04).
004100            03  Stc-Bat-Runs            pic 9(04).
004200            03  Stc-Bat-Hits            pic 9(04).
004300            03  Stc-Bat-Doubles         pic 9(04).
004400            03  Stc-Bat-Triples         pic 9(04).
004500            03  Stc-Bat-Home-Runs       pic 9(04).
004600            03  Stc-Bat-Strike-Outs     pic 9(04).
004700            03  Stc-Bat-Base-On-Balls   pic 9(04).
004800            03  Stc-Bat-At-Bats         pic 9(04).
004900            03  Stc-Bat-Plate-App       pic 9(04).
005000            03  Stc-Bat-Rbi             pic 9(04).
005100            03  Stc-Bat-Stolen-Bases    pic 9(04).
005200            03  Stc-Bat-Caught-Steal    pic 9(04).
005300            03  Stc-Bat-Fly-Outs        pic 9(04).
005400            03  Stc-Bat-Ground-Outs     pic 9(04).
005500            03  Stc-Bat-Air-Outs        pic 9(04).
005600            03  Stc-Bat-Int-Walks       pic 9(04).
005700            03  Stc-Bat-Hit-By-Pitch    pic 9(04).
005800            03  Stc-Bat-Gidp            pic 9(04).
005900            03  Stc-Bat-Total-Bases     pic 9(04).
006000            03  Stc-Bat-Left-On-Base    pic 9(04).
006100            03  Stc-Bat-Sac-Bunts       pic 9(04).
006200            03  Stc-Bat-Sac-Flies       pic 9(04).
006300* --- pitching group, valid only when Stc-Pitching-Present ---
006400            03  Stc-Pit-Games-Played    pic 9(04).
006500            03  Stc-Pit-Games-Started   pic 9(04).
006600            03  Stc-Pit-Wins            pic 9(04).
006700            03  Stc-Pit-Losses          pic 9(04).
006800            03  Stc-Pit-Saves           pic 9(04).
006900            03  Stc-Pit-Hits            pic 9(04).
007000            03  Stc-Pit-Earned-Runs     pic 9(04).
007100            03  Stc-Pit-Strike-Outs     pic 9(04).
007200            03  Stc-Pit-Base-On-Balls   pic 9(04).
007300            03  Stc-Pit-Home-Runs       pic 9(04).
007400            03  Stc-Pit-Hit-By-Pitch    pic 9(04).
007500            03  Stc-Pit-At-Bats         pic 9(04).
007600            03  Stc-Pit-Sac-Flies       pic 9(04).
007700            03  Stc-Pit-Fly-Outs        pic 9(04).
007800            03  Stc-Pit-Batters-Faced   pic 9(04).
007900            03  Stc-Pit-Outs            pic 9(04).
008000            03  Stc-Pit-Holds           pic 9(04).
008100            03  Stc-Pit-Blown-Saves     pic 9(04).
008200            03  Stc-Pit-Save-Opp        pic 9(04).
008300            03  Stc-Pit-Pitches-Thrown  pic 9(04).
008400            03  Stc-Pit-Balls           pic 9(04).
008500            03  Stc-Pit-Strikes         pic 9(04).
008600            03  Stc-Pit-Hit-Batsmen     pic 9(04).
008700            03  Stc-Pit-Balks           pic 9(04).
008800            03  Stc-Pit-Wild-Pitches    pic 9(04).
008900            03  Stc-Pit-Pickoffs        pic 9(04).
009000            03  Stc-Pit-Inherited-Run   pic 9(04).
009100            03  Stc-Pit-Inherited-Sco   pic 9(04).
009200            03  Stc-Pit-Innings-Text    pic x(05).
009300* --- fielding group, valid only when Stc-Fielding-Present ---
009400            03  Stc-Fld-Assists         pic 9(04).
009500            03  Stc-Fld-Put-Outs        pic 9(04).
009600            03  Stc-Fld-Errors          pic 9(04).
009700            03  Stc-Fld-Chances         pic 9(04).
009800            03  filler                  pic x(11).
009900*
