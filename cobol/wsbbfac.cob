000100* *******************************************
000200*                                          *
000300*  Record Definition For Fact-Game-State   *
000400*     File - one load-ready row per        *
000500*     game+player, flattened and enriched. *
000600*     Uses Fac-Game-Id + Fac-Player-Id as   *
000700*     the combined key.                     *
000800* *******************************************
000900* File size 330 bytes.
001000*
001100* 16/06/86 jme - Created.  Flattened off BB-Player-Stat-Record by
001200* bb400-Flatten-Fact-Row once the three enrichers
001300* have run - see bb020.
001400* 02/09/87 jme - Added the Fac-Pit-Innings whole/fraction
001500* redefine,
001600* wanted by the rolling job for the IP-weighted FIP
001700* average - see bb040 bb200-Rate-Stats.
001800* 14/01/99 jme - Y2K review - no date fields held on this record,
001900* ok.
002000* 19/03/26 vbc - Tidy up col's, brought into line house std's.
002100*
002200        01  BB-Fact-Record.
002300            03  Fac-Key.
002400                05  Fac-Game-Id             pic 9(07)  comp.
002500                05  Fac-Player-Id           pic 9(07)  comp.
002600            03  Fac-Team-Id             pic 9(05)  comp.
002700            03  Fac-Position-Code       pic x(02).
002800            03  Fac-Position-Name       pic x(20).
002900* --- batting counts, carried through unchanged ---
003000            03  Fac-Bat-Games-Played    pic 9(04)  comp.
003100            03  Fac-Bat-Runs            pic 9(04)  comp.
003200            03  Fac-Bat-Hits            pic 9(04)  comp.
003300            03  Fac-Bat-Doubles         pic 9(04)  comp.
003400            03  Fac-Bat-Triples         pic 9(04)  comp.
003500            03  Fac-Bat-Home-Runs       pic 9(04)  comp.
003600            03  Fac-Bat-Strike-Outs     pic 9(04)  comp.
003700            03  Fac-Bat-Base-On-Balls   pic 9(04)  comp.
003800            03  Fac-Bat-At-Bats         pic 9(04)  comp.
003900            03  Fac-Bat-Plate-App       pic 9(04)  comp.
004000            03  Fac-Bat-Rbi             pic 9(04)  comp.
004100            03  Fac-Bat-Stolen-Bases    pic 9(04)  comp.
004200            03  Fac-Bat-Caught-Steal    pic 9(04)  comp.
004300            03  Fac-Bat-Fly-Outs        pic 9(04)  comp.
004400            03  Fac-Bat-Ground-Outs     pic 9(04)  comp.
004500            03  Fac-Bat-Air-Outs        pic 9(04)  comp.
004600            03  Fac-Bat-Int-Walks       pic 9(04)  comp.
004700            03  Fac-Bat-Hit-By-Pitch    pic 9(04)  comp.
004800            03  Fac-Bat-Gidp            pic 9(04)  comp.
004900            03  Fac-Bat-Total-Bases     pic 9(04)  comp.
005000            03  Fac-Bat-Left-On-Base    pic 9(04)  comp.
005100            03  Fac-Bat-Sac-Bunts       pic 9(04)  comp.
005200            03  Fac-Bat-Sac-Flies       pic 9(04)  comp.
005300* --- pitching counts, carried through unchanged ---
005400            03  Fac-Pit-Games-Played    pic 9(04)  comp.
005500            03  Fac-Pit-Games-Started   pic 9(04)  comp.
005600            03  Fac-Pit-Wins            pic 9(04)  comp.
005700            03  Fac-Pit-Losses          pic 9(04)  comp.
005800            03  Fac-Pit-Saves           pic 9(04)  comp.
005900            03  Fac-Pit-Hits            pic 9(04)  comp.
006000            03  Fac-Pit-Earned-Runs     pic 9(04)  comp.
006100            03  Fac-Pit-Strike-Outs     pic 9(04)  comp.
006200            03  Fac-Pit-Base-On-Balls   pic 9(04)  comp.
006300            03  Fac-Pit-Home-Runs       pic 9(04)  comp.
006400            03  Fac-Pit-Hit-By-Pitch    pic 9(04)  comp.
006500            03  Fac-Pit-At-Bats         pic 9(04)  comp.
006600            03  Fac-Pit-Sac-Flies       pic 9(04)  comp.
006700            03  Fac-Pit-Fly-Outs        pic 9(04)  comp.
006800            03  Fac-Pit-Batters-Faced   pic 9(04)  comp.
006900            03  Fac-Pit-Outs            pic 9(04)  comp.
007000            03  Fac-Pit-Holds           pic 9(04)  comp.
007100            03  Fac-Pit-Blown-Saves     pic 9(04)  comp.
007200            03  Fac-Pit-Save-Opp        pic 9(04)  comp.
007300            03  Fac-Pit-Pitches-Thrown  pic 9(04)  comp.
007400            03  Fac-Pit-Balls           pic 9(04)  comp.
007500            03  Fac-Pit-Strikes         pic 9(04)  comp.
007600            03  Fac-Pit-Hit-Batsmen     pic 9(04)  comp.
007700            03  Fac-Pit-Balks           pic 9(04)  comp.
007800            03  Fac-Pit-Wild-Pitches    pic 9(04)  comp.
007900            03  Fac-Pit-Pickoffs        pic 9(04)  comp.
008000            03  Fac-Pit-Inherited-Run   pic 9(04)  comp.
008100            03  Fac-Pit-Inherited-Sco   pic 9(04)  comp.
008200* --- fielding counts, carried through unchanged ---
008300            03  Fac-Fld-Assists         pic 9(04)  comp.
008400            03  Fac-Fld-Put-Outs        pic 9(04)  comp.
008500            03  Fac-Fld-Errors          pic 9(04)  comp.
008600            03  Fac-Fld-Chances         pic 9(04)  comp.
008700* --- enriched rate fields, computed by bb020 ---
008800            03  Fac-Bat-Woba            pic s9(03)v9(04) comp-3.
008900            03  Fac-Bat-Wrc-Plus        pic s9(04)v9(02) comp-3.
009000            03  Fac-Bat-Ops             pic s9(02)v9(04) comp-3.
009100            03  Fac-Bat-Babip           pic s9(02)v9(04) comp-3.
009200            03  Fac-Bat-Hr-Rate         pic s9(03)v9(04) comp-3.
009300            03  Fac-Pit-Innings         pic 9(03)v9(02)  comp-3.
009400            03  Fac-Pit-Innings-Parts redefines Fac-Pit-Innings.
009500                05  Fac-Pit-Innings-Whole   pic 9(03).
009600                05  Fac-Pit-Innings-Frac    pic 9(02).
009700            03  Fac-Pit-Fip             pic s9(03)v9(04) comp-3.
009800            03  Fac-Pit-Babip           pic s9(02)v9(04) comp-3.
009900            03  Fac-Pit-Hr-Rate         pic s9(03)v9(02) comp-3.
010000            03  Fac-Fld-Fielding-Runs   pic s9(02)v9(04) comp-3.
010100            03  filler                  pic x(09).
010200*
