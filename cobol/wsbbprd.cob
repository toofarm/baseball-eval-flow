000100* *******************************************
000200*                                          *
000300*  Record Definition For Predictions File  *
000400*     Uses Prd-Game-Id + Prd-Player-Id as  *
000500*     the combined key.                     *
000600* *******************************************
000700* File size 65 bytes.
000800*
000900* 02/09/87 jme - Created.  The rating model itself runs outside
001000* this suite - bb060 only posts the rows it is
001100* handed and works out which players are eligible.
001200* 14/01/99 jme - Y2K review - Prd-As-Of-Date already full 4 digit
001300* year, ok.
001400* 19/03/26 vbc - Tidy up col's, brought into line house std's.
001500*
001600        01  BB-Prediction-Record.
001700            03  Prd-Key.
001800                05  Prd-Game-Id             pic 9(07)  comp.
001900                05  Prd-Player-Id           pic 9(07)  comp.
002000            03  Prd-As-Of-Date          pic x(10).
002100            03  Prd-Bat-Woba            pic s9(01)v9(04) comp-3.
002200            03  Prd-Bat-Woba-Present    pic x(01).
002300            03  Prd-Pit-Fip             pic s9(03)v9(04) comp-3.
002400            03  Prd-Pit-Fip-Present     pic x(01).
002500            03  Prd-Model-Version-Bat   pic x(26).
002600            03  Prd-Model-Version-Pit   pic x(26).
002700            03  filler                  pic x(08).
002800*
