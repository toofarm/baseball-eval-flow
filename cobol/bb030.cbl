000100* ****************************************************************
000200*                                                               *
000300*              Box Score     Dimension & Fact Posting           *
000400*       Keyed posting of teams, players, games and fact rows    *
000500*       to the dimension/fact stores, then reconciles the       *
000600*       games-loaded count against the schedule count.          *
000700*                                                                *
000800* ****************************************************************
000900*
001000  identification          division.
001100* ===============================
001200*
001300  program-id.             bb030.
001400*
001500  author.                 Janet M Ellery FIDM.
001600*
001700  installation.           Applewood Computers.
001800*
001900  date-written.           23/06/1986.
002000*
002100  date-compiled.
002200*
002300  security.               Copyright (C) 1986-2026 & later,
002400      Vincent Bryan Coen.
002500* Distributed under the GNU General Public License.
002600* See the file COPYING for details.
002700*
002800* Remarks.            Batch flow steps 4 and 5.  Teams come off
002900* the
003000* home/away pair of every transformed game, players
003100* are insert-only, games and fact rows are already
003200* keyed-replaced by bb010/bb020 so here we only
003300* count them for the control report and for the
003400* reconciliation check below.
003500*
003600* Changes:
003700* 23/06/86 jme -         Created.
003800* 04/11/87 jme -         Team posting now counts a slot as newly
003900* posted
004000* only on the WRITE branch of the upsert, was
004100* double counting every re-seen team before.
004200* 14/01/99 jme - Y2K     Year 2000 review - no date fields handled
004300* here.
004400* 11/02/03 jme -         BB0nn message literals split out from
004500* SY0nn.
004600* 20/09/25 vbc - 3.3.00  Version update and builds reset.
004700* 19/03/26 vbc -         Tidy up col's, brought into line house
004800* std's.
004900*
005000* ****************************************************************
005100* This program is part of the Applewood Computers Accounting
005200* System and
005300* is copyright (c) Vincent B Coen, 1976-2026 and later. 
005400* Distributed
005500* under the GNU General Public License - see the file COPYING.
005600* ****************************************************************
005700*
005800  environment              division.
005900* ================================
006000*
006100  configuration            section.
006200  special-names.
006300      c01 is Top-Of-Form.
006400*
006500  input-output             section.
006600  file-control.
006700      select Games-In        assign to "GAMESOUT"
006800                            organization is indexed
006900                            access mode is dynamic
007000                            record key is Gam-Game-Id
007100                            file status is Ws-Gam-Status.
007200*
007300      select Fact-In          assign to "FACTSTATE"
007400                            organization is indexed
007500                            access mode is dynamic
007600                            record key is Fac-Key
007700                            file status is Ws-Fac-Status.
007800*
007900      select Teams-Out        assign to "TEAMSOUT"
008000                            organization is indexed
008100                            access mode is dynamic
008200                            record key is Tm-Team-Id
008300                            file status is Ws-Tm-Status.
008400*
008500      select Players-Out      assign to "PLAYERSOUT"
008600                            organization is indexed
008700                            access mode is dynamic
008800                            record key is Plr-Player-Id
008900                            file status is Ws-Plr-Status.
009000*
009100      select Run-Ctl          assign to "BBRUNCTL"
009200                            organization is relative
009300                            access mode is random
009400                            relative key is Rc-Rel-Key
009500                            file status is Ws-Run-Ctl-Status.
009600*
009700  data                      division.
009800  file section.
009900*
010000  fd  Games-In.
010100  copy "wsbbgam.cob".
010200*
010300  fd  Fact-In.
010400  copy "wsbbfac.cob".
010500*
010600  fd  Teams-Out.
010700  copy "wsbbtm.cob".
010800*
010900  fd  Players-Out.
011000  copy "wsbbpl.cob".
011100*
011200  fd  Run-Ctl.
011300  copy "wsbbctl.cob".
011400*
011500  working-storage          section.
011600* ----------------------
011700  77  Prog-Name              pic x(15) value "BB030 (1.0.00)".
011800  77  Rc-Rel-Key             pic 9(03)  comp value 1.
011900  77  Ws-Gam-Status          pic xx     value "00".
012000  77  Ws-Fac-Status          pic xx     value "00".
012100  77  Ws-Tm-Status           pic xx     value "00".
012200  77  Ws-Plr-Status          pic xx     value "00".
012300  77  Ws-Run-Ctl-Status      pic xx     value "00".
012400  77  Ws-Ok                 pic x      value "Y".
012500      88  Ws-Record-Ok                  value "Y".
012600  77  Ws-Teams-Posted        pic 9(05) comp value zero.
012700  77  Ws-Games-Posted        pic 9(05) comp value zero.
012800  77  Ws-Players-Posted      pic 9(05) comp value zero.
012900  77  Ws-Fact-Posted         pic 9(05) comp value zero.
013000*
013100  01  Ws-Recon-Counts.
013200      03  Ws-Recon-Loaded        pic 9(05)  comp.
013300      03  Ws-Recon-Sched         pic 9(05)  comp.
013400      03  Ws-Recon-Display.
013500          05  Ws-Recon-Loaded-Ed     pic zzzz9.
013600          05  filler                 pic x(03) value " / ".
013700          05  Ws-Recon-Sched-Ed      pic zzzz9.
013800      03  Ws-Recon-Redef redefines Ws-Recon-Display
013900              pic x(13).
014000*
014100  01  Error-Messages.
014200      03  Bb030               pic x(40)
014300              value "BB030 Games-loaded/schedule mismatch, ".
014400      03  filler              pic x(10).
014500*
014600  procedure division.
014700* ==================
014800*
014900  aa000-Main section.
015000  aa010-Start.
015100      open     input Games-In Fact-In
015200      open     i-o   Teams-Out Players-Out Run-Ctl
015300*
015400      perform  aa050-Post-Teams   thru aa050-Exit.
015500      perform  aa060-Post-Players thru aa060-Exit.
015600      perform  aa070-Post-Games   thru aa070-Exit.
015700      perform  aa080-Post-Fact-Rows thru aa080-Exit.
015800      perform  aa090-Reconcile-Load thru aa090-Exit.
015900      perform  aa095-Update-Control thru aa095-Exit.
016000*
016100      close    Games-In Fact-In Teams-Out Players-Out Run-Ctl.
016200      goback.
016250*
016280  aa000-Exit.
016290      exit     section.
016400  aa050-Post-Teams section.
016500* One game row yields a home-team and an away-team candidate -
016600* post
016700* both through the same upsert paragraph, counting only new
016800* inserts.
016900      move     zero to Gam-Game-Id.
017000      start    Games-In key is greater than Gam-Game-Id
017100               invalid key
017200                   move "N" to Ws-Ok
017300      end-start.
017400      perform  aa055-Post-One-Game-Teams
017500               thru aa055-Exit
017600               until Ws-Gam-Status = "10".
017700      move     "00" to Ws-Gam-Status.
017800  aa050-Exit.
017900      exit     section.
018000*
018100  aa055-Post-One-Game-Teams section.
018200      read     Games-In next record
018300               at end
018400                   move "10" to Ws-Gam-Status
018500               not at end
018600                   move Gam-Home-Id    to Tm-Team-Id
018700                   move Gam-Home-Name  to Tm-Team-Name
018800                   perform zz100-Upsert-Team thru zz100-Exit
018900                   move Gam-Away-Id    to Tm-Team-Id
019000                   move Gam-Away-Name  to Tm-Team-Name
019100                   perform zz100-Upsert-Team thru zz100-Exit
019200      end-read.
019300  aa055-Exit.
019400      exit     section.
019500*
019600  aa060-Post-Players section.
019700* Players are insert-only - a player already on file keeps the
019800* name
019900* already there, whatever it is.
020000      move     zero to Fac-Game-Id Fac-Player-Id.
020100      start    Fact-In key is greater than Fac-Key
020200               invalid key
020300                   move "N" to Ws-Ok
020400      end-start.
020500      perform  aa065-Post-One-Player
020600               thru aa065-Exit
020700               until Ws-Fac-Status = "10".
020800      move     "00" to Ws-Fac-Status.
020900  aa060-Exit.
021000      exit     section.
021100*
021200  aa065-Post-One-Player section.
021300      read     Fact-In next record
021400               at end
021500                   move "10" to Ws-Fac-Status
021600               not at end
021700                   move Fac-Player-Id to Plr-Player-Id
021800                   read Players-Out
021900                        invalid key
022000                            move "Unknown" to Plr-Player-Name
022100                            write Players-Out
022200                            add 1 to Ws-Players-Posted
022300                   end-read
022400      end-read.
022500  aa065-Exit.
022600      exit     section.
022700*
022800  aa070-Post-Games section.
022900* Games themselves are keyed-replaced by bb010 as each row is
023000* transformed - here we only total what finished up on the file
023100* for
023200* the control report and for aa090's reconciliation check.
023300      move     zero to Ws-Games-Posted.
023400      move     zero to Gam-Game-Id.
023500      start    Games-In key is greater than Gam-Game-Id
023600               invalid key
023700                   move "N" to Ws-Ok
023800      end-start.
023900      perform  aa075-Count-One-Game
024000               thru aa075-Exit
024100               until Ws-Gam-Status = "10".
024200      move     "00" to Ws-Gam-Status.
024300  aa070-Exit.
024400      exit     section.
024500*
024600  aa075-Count-One-Game section.
024700      read     Games-In next record
024800               at end
024900                   move "10" to Ws-Gam-Status
025000               not at end
025100                   add 1 to Ws-Games-Posted
025200      end-read.
025300  aa075-Exit.
025400      exit     section.
025500*
025600  aa080-Post-Fact-Rows section.
025700* Fact rows are keyed-replaced by bb020 at the point of writing -
025800* the
025900* count here is the total left on the fact store.
026000      move     zero to Ws-Fact-Posted.
026100      move     zero to Fac-Game-Id Fac-Player-Id.
026200      start    Fact-In key is greater than Fac-Key
026300               invalid key
026400                   move "N" to Ws-Ok
026500      end-start.
026600      perform  aa085-Count-One-Fact
026700               thru aa085-Exit
026800               until Ws-Fac-Status = "10".
026900      move     "00" to Ws-Fac-Status.
027000  aa080-Exit.
027100      exit     section.
027200*
027300  aa085-Count-One-Fact section.
027400      read     Fact-In next record
027500               at end
027600                   move "10" to Ws-Fac-Status
027700               not at end
027800                   add 1 to Ws-Fact-Posted
027900      end-read.
028000  aa085-Exit.
028100      exit     section.
028200*
028300  aa090-Reconcile-Load section.
028400* Rule 4 - games loaded must equal the schedule count read by
028500* bb010.
028600      move     1 to Rc-Rel-Key.
028700      read     Run-Ctl
028800               invalid key
028900                   display "BB030 could not read run-ctl rec"
029000      end-read.
029100      move     Ws-Games-Posted   to Ws-Recon-Loaded.
029200      move     Ctl-Sch-Read      to Ws-Recon-Sched.
029210      if       Ws-Recon-Loaded = Ws-Recon-Sched
029220               move "Y" to Ctl-Valid-Ok (4)
029230               move "Rule 4 OK - games loaded matches schedule" to
029240                   Ctl-Valid-Text (4)
029250      end-if.
029300      if       Ws-Recon-Loaded not = Ws-Recon-Sched
029400               move Ws-Recon-Loaded to Ws-Recon-Loaded-Ed
029500               move Ws-Recon-Sched  to Ws-Recon-Sched-Ed
029510               move "N" to Ctl-Valid-Ok (4)
029520               move "Rule 4 FAIL - games/schedule mismatch" to
029530                   Ctl-Valid-Text (4)
029600               display Bb030 Ws-Recon-Display
029700               perform zz090-Abort-Run thru zz090-Exit
029800      end-if.
029900  aa090-Exit.
030000      exit     section.
030100*
030200  aa095-Update-Control section.
030300      move     1 to Rc-Rel-Key.
030400      read     Run-Ctl
030500               invalid key
030600                   display "BB030 could not read run-ctl rec"
030700      end-read.
030800      move     Ws-Teams-Posted    to Ctl-Teams-Posted.
030900      move     Ws-Players-Posted  to Ctl-Players-Posted.
031000      move     Ws-Games-Posted    to Ctl-Games-Posted.
031100      move     Ws-Fact-Posted     to Ctl-Fact-Posted.
031200      rewrite  Bb-Control-Record.
031300  aa095-Exit.
031400      exit     section.
031500*
031600  zz100-Upsert-Team section.
031700      rewrite  Bb-Team-Record
031800               invalid key
031900                   write Bb-Team-Record
032000                       invalid key
032100        display "BB030 write/rewrite of team failed, "
032200                Ws-Tm-Status
032300                       not invalid key
032400                           add 1 to Ws-Teams-Posted
032500                   end-write
032600      end-rewrite.
032700  zz100-Exit.
032800      exit     section.
032900*
033000  zz090-Abort-Run section.
033100      move     1 to Rc-Rel-Key.
033200      read     Run-Ctl
033300               invalid key
033400                   continue
033500      end-read.
033600      move     "A" to Ctl-Run-Status.
033700      move     "BB030 games-loaded/schedule mismatch" to
033800          Ctl-Abort-Reason.
033900      rewrite  Bb-Control-Record
034000               invalid key continue
034100      end-rewrite.
034200      close    Games-In Fact-In Teams-Out Players-Out Run-Ctl.
034300      move     16 to return-code.
034400      goback.
034500  zz090-Exit.
034600      exit     section.
034700*
034800  end program bb030.
