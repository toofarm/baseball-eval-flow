000100* ****************************************************************
000200*                                                               *
000300*                Box Score     Load Audit & Freshness            *
000400*        Appends one history line for tonight's successful       *
000500*        load and checks that a named pipeline's last load
000600*        was recent enough for a dependent run to trust it.
000700*                                                                *
000800* ****************************************************************
000900*
001000  identification          division.
001100* ===============================
001200*
001300  program-id.             bb050.
001400*
001500  author.                 Janet M Ellery FIDM.
001600*
001700  installation.           Applewood Computers.
001800*
001900  date-written.           07/07/1986.
002000*
002100  date-compiled.
002200*
002300  security.               Copyright (C) 1986-2026 & later,
002400      Vincent Bryan Coen.
002500* Distributed under the GNU General Public License.
002600* See the file COPYING for details.
002700*
002800* Remarks.            Batch flow step 7.  Always appends the audit
002900* line for tonight's run, then checks the line
003000* just written (and any earlier ones) is within
003100* the maximum age a dependent run will trust -
003200* aa060-Check-Freshness.  Validation rule 5.
003300*
003400* Changes:
003500* 07/07/86 jme -         Created.
003600* 21/09/88 jme -         Freshness now measured in whole minutes
003700* since a
003800* Julian day number, was comparing raw hh:mm text
003900* which broke across midnight.
004000* 14/01/99 jme - Y2K     Year 2000 review -
004100* Aud-Load-Date/Loaded-At already
004200* full 4 digit year, no change required.
004300* 11/02/03 jme -         BB0nn message literals split out from
004400* SY0nn.
004500* 20/09/25 vbc - 3.3.00  Version update and builds reset.
004600* 19/03/26 vbc -         Tidy up col's, brought into line house
004700* std's.
004800*
004900* ****************************************************************
005000* This program is part of the Applewood Computers Accounting
005100* System and
005200* is copyright (c) Vincent B Coen, 1976-2026 and later. 
005300* Distributed
005400* under the GNU General Public License - see the file COPYING.
005500* ****************************************************************
005600*
005700  environment              division.
005800* ================================
005900*
006000  configuration            section.
006100  special-names.
006200      c01 is Top-Of-Form.
006300*
006400  input-output             section.
006500  file-control.
006600      select Audit-File      assign to "LOADAUDIT"
006700                            organization is line sequential
006800                            file status is Ws-Aud-Status.
006900*
007000      select Run-Ctl          assign to "BBRUNCTL"
007100                            organization is relative
007200                            access mode is random
007300                            relative key is Rc-Rel-Key
007400                            file status is Ws-Run-Ctl-Status.
007500*
007600  data                      division.
007700  file section.
007800*
007900  fd  Audit-File.
008000  copy "wsbbaud.cob".
008100*
008200  fd  Run-Ctl.
008300  copy "wsbbctl.cob".
008400*
008500  working-storage          section.
008600* ----------------------
008700  77  Prog-Name              pic x(15) value "BB050 (1.0.00)".
008800  77  Rc-Rel-Key             pic 9(03)  comp value 1.
008900  77  Ws-Aud-Status          pic xx     value "00".
009000  77  Ws-Run-Ctl-Status      pic xx     value "00".
009100  77  Ws-Aud-Eof             pic x      value "N".
009200      88  Aud-Eof                       value "Y".
009300  77  Ws-Pipeline-Name       pic x(30)  value "BB-NIGHTLY-LOAD".
009400  77  Ws-Max-Age-Hours       pic 9(03)  comp value 24.
009500  77  Ws-Found-Recent        pic x      value "N".
009600      88  Ws-Found-An-Entry              value "Y".
009700  77  Ws-Best-Minutes        pic s9(09) comp value zero.
009800  77  Ws-Entry-Minutes       pic s9(09) comp.
009900  77  Ws-Now-Minutes         pic s9(09) comp.
010000  77  Ws-Age-Minutes         pic s9(09) comp.
010100*
010200  01  Ws-Today.
010300      03  Ws-Today-Cc        pic 99.
010400      03  Ws-Today-Yy        pic 99.
010500      03  Ws-Today-Mm        pic 99.
010600      03  Ws-Today-Dd        pic 99.
010700      03  Ws-Today-Redef redefines Ws-Today.
010800          05  Ws-Today-Year      pic 9(04).
010900          05  Ws-Today-Month     pic 9(02).
011000          05  Ws-Today-Day       pic 9(02).
011050      03  filler             pic x(02).
011100*
011200  01  Ws-Now-Clock.
011300      03  Ws-Now-Hh          pic 99.
011400      03  Ws-Now-Mi          pic 99.
011500      03  Ws-Now-Ss          pic 99.
011600      03  Ws-Now-Hun         pic 99.
011650      03  filler             pic x(02).
011700*
011800  01  Ws-Stamp-Work.
011900      03  Ws-Stamp-Text          pic x(19).
012000      03  Ws-Stamp-Parts redefines Ws-Stamp-Text.
012100          05  Ws-Stamp-Year           pic 9(04).
012200          05  filler                  pic x(01).
012300          05  Ws-Stamp-Month          pic 9(02).
012400          05  filler                  pic x(01).
012500          05  Ws-Stamp-Day            pic 9(02).
012600          05  filler                  pic x(01).
012700          05  Ws-Stamp-Hour           pic 9(02).
012800          05  filler                  pic x(01).
012900          05  Ws-Stamp-Minute         pic 9(02).
013000          05  filler                  pic x(01).
013100          05  Ws-Stamp-Second         pic 9(02).
013200*
013300  01  Ws-Jdn-Work.
013400      03  Ws-Jdn-A                pic 9(04)  comp.
013500      03  Ws-Jdn-Y2               pic s9(06) comp.
013600      03  Ws-Jdn-M2               pic s9(04) comp.
013700      03  Ws-Jdn-Result           pic s9(09) comp.
013750      03  filler                  pic x(02).
013800*
013900  01  Error-Messages.
014000      03  Bb050               pic x(50)
014100              value "BB050 No audit entry for this pipeline".
014200      03  Bb051               pic x(50)
014300              value "BB051 Load for this pipeline is too old".
014400      03  filler              pic x(10).
014500*
014600  procedure division.
014700* ==================
014800*
014900  aa000-Main section.
015000  aa010-Start.
015100      open     extend Audit-File
015200      if       Ws-Aud-Status not = "00" and Ws-Aud-Status not =
015300          "05"
015400               open output Audit-File
015500      end-if.
015600      perform  aa050-Append-Audit thru aa050-Exit.
015700      close    Audit-File.
015800*
015900      open     input Audit-File Run-Ctl
016000      perform  aa060-Check-Freshness thru aa060-Exit.
016100      close    Audit-File Run-Ctl.
016200      goback.
016230*
016260  aa000-Exit.
016280      exit     section.
016300*
016400  aa050-Append-Audit section.
016500      accept   Ws-Today     from date yyyymmdd.
016600      accept   Ws-Now-Clock from time.
016700      move     Ws-Pipeline-Name to Aud-Pipeline-Name.
016800      move     spaces           to Ws-Stamp-Text.
016900      move     Ws-Today-Year    to Ws-Stamp-Year.
017000      move     Ws-Today-Month   to Ws-Stamp-Month.
017100      move     Ws-Today-Day     to Ws-Stamp-Day.
017200      move     "-"              to Ws-Stamp-Text (5:1).
017300      move     "-"              to Ws-Stamp-Text (8:1).
017400      move     " "              to Ws-Stamp-Text (11:1).
017500      move     Ws-Now-Hh        to Ws-Stamp-Hour.
017600      move     Ws-Now-Mi        to Ws-Stamp-Minute.
017700      move     Ws-Now-Ss        to Ws-Stamp-Second.
017800      move     ":"              to Ws-Stamp-Text (14:1).
017900      move     ":"              to Ws-Stamp-Text (17:1).
018000      move     Ws-Stamp-Year    to Aud-Load-Date (1:4).
018100      move     "-"              to Aud-Load-Date (5:1).
018200      move     Ws-Stamp-Month   to Aud-Load-Date (6:2).
018300      move     "-"              to Aud-Load-Date (8:1).
018400      move     Ws-Stamp-Day     to Aud-Load-Date (9:2).
018500      move     Ws-Stamp-Text    to Aud-Loaded-At.
018600      write    Bb-Audit-Record.
018700  aa050-Exit.
018800      exit     section.
018900*
019000  aa060-Check-Freshness section.
019100      move     "N" to Ws-Found-Recent.
019200      move     zero to Ws-Best-Minutes.
019300      perform  aa065-Scan-One-Audit
019400               thru aa065-Exit
019500               until Aud-Eof.
019600      if       not Ws-Found-An-Entry
019610               move "N" to Ctl-Valid-Ok (5)
019620               move "Rule 5 FAIL - no audit entry, see log" to
019630                   Ctl-Valid-Text (5)
019700               display Bb050 " " Ws-Pipeline-Name
019800               perform zz090-Abort-Run thru zz090-Exit
019900      end-if.
020000*
020100      move     Ws-Today-Year    to Ws-Stamp-Year.
020200      move     Ws-Today-Month   to Ws-Stamp-Month.
020300      move     Ws-Today-Day     to Ws-Stamp-Day.
020400      perform  zz310-Calc-Julian thru zz310-Exit.
020500      compute  Ws-Now-Minutes = (Ws-Jdn-Result * 1440)
020600                                 + (Ws-Now-Hh * 60) + Ws-Now-Mi.
020700      compute  Ws-Age-Minutes = Ws-Now-Minutes - Ws-Best-Minutes.
020800      if       Ws-Age-Minutes > (Ws-Max-Age-Hours * 60)
020810               move "N" to Ctl-Valid-Ok (5)
020820               move "Rule 5 FAIL - load audit is stale" to
020830                   Ctl-Valid-Text (5)
020900               display Bb051 " " Ws-Pipeline-Name
021000               perform zz090-Abort-Run thru zz090-Exit
021010      else
021020               move "Y" to Ctl-Valid-Ok (5)
021030               move "Rule 5 OK - load audit is fresh" to
021040                   Ctl-Valid-Text (5)
021100      end-if.
021200  aa060-Exit.
021300      exit     section.
021400*
021500  aa065-Scan-One-Audit section.
021600      read     Audit-File
021700               at end
021800                   set Aud-Eof to true
021900               not at end
022000                   if Aud-Pipeline-Name = Ws-Pipeline-Name
022100                           move Aud-Loaded-At to Ws-Stamp-Text
022200                           perform zz310-Calc-Julian thru
022300                               zz310-Exit
022400                           compute Ws-Entry-Minutes =
022500                                   (Ws-Jdn-Result * 1440)
022600                                   + (Ws-Stamp-Hour * 60)
022700                                   + Ws-Stamp-Minute
022800                           if Ws-Entry-Minutes > Ws-Best-Minutes
022900                                   or not Ws-Found-An-Entry
023000                                   move Ws-Entry-Minutes to
023100                                       Ws-Best-Minutes
023200                                   move "Y" to Ws-Found-Recent
023300                           end-if
023400                   end-if
023500      end-read.
023600  aa065-Exit.
023700      exit     section.
023800*
023900  zz090-Abort-Run section.
024000      move     1 to Rc-Rel-Key.
024100      read     Run-Ctl
024200               invalid key
024300                   continue
024400      end-read.
024500      move     "A" to Ctl-Run-Status.
024600      move     "BB050 load audit / freshness failure" to
024700          Ctl-Abort-Reason.
024800      rewrite  Bb-Control-Record
024900               invalid key continue
025000      end-rewrite.
025100      close    Audit-File Run-Ctl.
025200      move     16 to return-code.
025300      goback.
025400  zz090-Exit.
025500      exit     section.
025600*
025700  zz310-Calc-Julian section.
025800* Standard civil-calendar Julian day number, shared with the
025900* rolling
026000* window job for the same reason - plain digit subtraction breaks
026100* across a month or year end.
026200      compute  Ws-Jdn-A  = (14 - Ws-Stamp-Month) / 12.
026300      compute  Ws-Jdn-Y2 = Ws-Stamp-Year + 4800 - Ws-Jdn-A.
026400      compute  Ws-Jdn-M2 = Ws-Stamp-Month + (12 * Ws-Jdn-A) - 3.
026500      compute  Ws-Jdn-Result =
026600                   Ws-Stamp-Day
026700                   + (((153 * Ws-Jdn-M2) + 2) / 5)
026800                   + (365 * Ws-Jdn-Y2)
026900                   + (Ws-Jdn-Y2 / 4)
027000                   - (Ws-Jdn-Y2 / 100)
027100                   + (Ws-Jdn-Y2 / 400)
027200                   - 32045.
027300  zz310-Exit.
027400      exit     section.
027500*
027600  end program bb050.
