000100* *******************************************
000200*                                          *
000300*  Record Definition For Games Dimension   *
000400*     File, and its run header record      *
000500*     Uses Gam-Game-Id as key               *
000600* *******************************************
000700* File size 134 bytes for the detail, 28 for the header.
000800*
000900* 11/04/86 jme - Created, lifted straight off the schedule layout
001000* plus the derived Gam-Season field.
001100* 02/09/87 jme - Added Gam-Hdr-Record, carries the schedule count
001200* forward to bb030 for the load reconciliation check.
001300* 14/01/99 jme - Y2K review - Gam-Season already 4 digit, ok.
001400* 19/03/26 vbc - Tidy up col's, brought into line house std's.
001500*
001600        01  BB-Game-Record.
001700            03  Gam-Game-Id         pic 9(7)   comp.
001800            03  Gam-Game-Date       pic x(10).
001900            03  Gam-Date-Parts redefines Gam-Game-Date.
002000                05  Gam-Date-Year       pic x(04).
002100                05  Gam-Date-Dash-1     pic x(01).
002200                05  Gam-Date-Month      pic x(02).
002300                05  Gam-Date-Dash-2     pic x(01).
002400                05  Gam-Date-Day        pic x(02).
002500            03  Gam-Home-Name       pic x(30).
002600            03  Gam-Away-Name       pic x(30).
002700            03  Gam-Winning-Team    pic x(30).
002800            03  Gam-Game-Type       pic x(01).
002900            03  Gam-Venue-Id        pic 9(05)  comp.
003000            03  Gam-Home-Id         pic 9(05)  comp.
003100            03  Gam-Away-Id         pic 9(05)  comp.
003200            03  Gam-Season          pic 9(04)  comp.
003300            03  filler              pic x(05).
003400*
003500        01  BB-Game-Header-Record.
003600            03  Gam-Hdr-Key             pic 9(07)  comp value
003700                zero.
003800            03  Gam-Hdr-Schedule-Count  pic 9(05)  comp.
003900            03  Gam-Hdr-Games-Written   pic 9(05)  comp.
004000            03  Gam-Hdr-Run-Date        pic 9(08)  comp.
004100            03  filler                 pic x(12).
004200*
