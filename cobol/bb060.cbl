000100* ****************************************************************
000200*                                                               *
000300*                 Box Score     Prediction Posting               *
000400*        Filters the rating model's candidate rows down to       *
000500*        players actually eligible and keyed-posts the rest
000600*        to the predictions store.
000700*                                                                *
000800* ****************************************************************
000900*
001000  identification          division.
001100* ===============================
001200*
001300  program-id.             bb060.
001400*
001500  author.                 Janet M Ellery FIDM.
001600*
001700  installation.           Applewood Computers.
001800*
001900  date-written.           14/07/1986.
002000*
002100  date-compiled.
002200*
002300  security.               Copyright (C) 1986-2026 & later,
002400      Vincent Bryan Coen.
002500* Distributed under the GNU General Public License.
002600* See the file COPYING for details.
002700*
002800* Remarks.            Batch flow step 8.  A candidate row is only
002900* posted if its player turns up in the fact store
003000* for either of the game's two teams somewhere in
003100* the lookback window ending at the as-of date -
003200* see zz400-Check-Eligible.  As-of-date defaults
003300* to the candidate's own date less one day when
003400* the candidate leaves it blank.
003500*
003600* Changes:
003700* 14/07/86 jme -         Created.
003800* 21/09/88 jme -         Eligibility window now uses the Julian
003900* day
004000* routine shared with bb040/bb050, was comparing
004100* the raw date text which is wrong once the look
004200* back window crosses a month end.
004300* 14/01/99 jme - Y2K     Year 2000 review - no change, dates
004400* already
004500* full 4 digit year throughout.
004600* 11/02/03 jme -         BB0nn message literals split out from
004700* SY0nn.
004800* 20/09/25 vbc - 3.3.00  Version update and builds reset.
004900* 19/03/26 vbc -         Tidy up col's, brought into line house
005000* std's.
005100*
005200* ****************************************************************
005300* This program is part of the Applewood Computers Accounting
005400* System and
005500* is copyright (c) Vincent B Coen, 1976-2026 and later. 
005600* Distributed
005700* under the GNU General Public License - see the file COPYING.
005800* ****************************************************************
005900*
006000  environment              division.
006100* ================================
006200*
006300  configuration            section.
006400  special-names.
006500      c01 is Top-Of-Form.
006600*
006700  input-output             section.
006800  file-control.
006900      select Predict-Candidates assign to "PREDCAND"
007000                            organization is line sequential
007100                            file status is Ws-Prc-Status.
007200*
007300      select Games-In        assign to "GAMESOUT"
007400                            organization is indexed
007500                            access mode is dynamic
007600                            record key is Gam-Game-Id
007700                            file status is Ws-Gam-Status.
007800*
007900      select Fact-In          assign to "FACTSTATE"
008000                            organization is indexed
008100                            access mode is dynamic
008200                            record key is Fac-Key
008300                            file status is Ws-Fac-Status.
008400*
008500      select Predict-Out      assign to "PREDICTIONS"
008600                            organization is indexed
008700                            access mode is dynamic
008800                            record key is Prd-Key
008900                            file status is Ws-Prd-Status.
009000*
009100      select Run-Ctl          assign to "BBRUNCTL"
009200                            organization is relative
009300                            access mode is random
009400                            relative key is Rc-Rel-Key
009500                            file status is Ws-Run-Ctl-Status.
009600*
009700  data                      division.
009800  file section.
009900*
010000  fd  Predict-Candidates.
010100  copy "wsbbprc.cob".
010200*
010300  fd  Games-In.
010400  copy "wsbbgam.cob".
010500*
010600  fd  Fact-In.
010700  copy "wsbbfac.cob".
010800*
010900  fd  Predict-Out.
011000  copy "wsbbprd.cob".
011100*
011200  fd  Run-Ctl.
011300  copy "wsbbctl.cob".
011400*
011500  working-storage          section.
011600* ----------------------
011700  77  Prog-Name              pic x(15) value "BB060 (1.0.00)".
011800  77  Rc-Rel-Key             pic 9(03)  comp value 1.
011900  77  Ws-Prc-Status          pic xx     value "00".
012000  77  Ws-Gam-Status          pic xx     value "00".
012100  77  Ws-Fac-Status          pic xx     value "00".
012200  77  Ws-Prd-Status          pic xx     value "00".
012300  77  Ws-Run-Ctl-Status      pic xx     value "00".
012400  77  Ws-Prc-Eof             pic x      value "N".
012500      88  Prc-Eof                       value "Y".
012600  77  Ws-Lookback-Days       pic 9(02)  comp value 7.
012700  77  Ws-Posted-Count        pic 9(05)  comp value zero.
012800  77  Ws-Ok                  pic x      value "Y".
012900      88  Ws-Record-Ok                  value "Y".
013000  77  Ws-Eligible            pic x      value "N".
013100      88  Ws-Player-Eligible             value "Y".
013200  77  Ws-Home-Id             pic 9(05)  comp.
013300  77  Ws-Away-Id             pic 9(05)  comp.
013400  77  Ws-Lo-Jdn              pic s9(09) comp.
013500  77  Ws-Hi-Jdn              pic s9(09) comp.
013600  77  Ws-Game-Jdn            pic s9(09) comp.
013700*
013800  01  Ws-Date-Work.
013900      03  Ws-Date-Text            pic x(10).
014000      03  Ws-Date-Parts redefines Ws-Date-Text.
014100          05  Ws-Date-Year            pic 9(04).
014200          05  filler                  pic x(01).
014300          05  Ws-Date-Month           pic 9(02).
014400          05  filler                  pic x(01).
014500          05  Ws-Date-Day             pic 9(02).
014600*
014700  01  Ws-Jdn-Work.
014800      03  Ws-Jdn-A                pic 9(04)  comp.
014900      03  Ws-Jdn-Y2               pic s9(06) comp.
015000      03  Ws-Jdn-M2               pic s9(04) comp.
015100      03  Ws-Jdn-Result           pic s9(09) comp.
015110      03  Ws-Inv-L                pic s9(09) comp.
015120      03  Ws-Inv-N                pic s9(09) comp.
015130      03  Ws-Inv-I                pic s9(09) comp.
015140      03  Ws-Inv-J                pic s9(09) comp.
015150      03  filler                  pic x(02).
015200*
015300  01  Error-Messages.
015400      03  Bb060               pic x(40)
015500              value "BB060 Predict-Candidates file is empty".
015600      03  filler              pic x(10).
015700*
015800  procedure division.
015900* ==================
016000*
016100  aa000-Main section.
016200  aa010-Start.
016300      open     input Predict-Candidates Games-In Fact-In
016400      open     i-o   Predict-Out Run-Ctl
016500      if       Ws-Prc-Status not = "00"
016600               display Bb060
016700               close Predict-Candidates Games-In Fact-In
016800                   Predict-Out Run-Ctl
016900               move 16 to return-code
017000               goback
017100      end-if.
017200*
017300      perform  aa030-Read-Candidate thru aa030-Exit.
017400      perform  aa050-Find-Eligible-Players
017500               thru aa050-Exit
017600               until Prc-Eof.
017700*
017800      perform  aa090-Update-Control thru aa090-Exit.
017900      close    Predict-Candidates Games-In Fact-In Predict-Out
018000          Run-Ctl.
018100      goback.
018120*
018150  aa000-Exit.
018180      exit     section.
018200*
018300  aa030-Read-Candidate section.
018400      read     Predict-Candidates
018500               at end
018600                   set Prc-Eof to true
018700      end-read.
018800  aa030-Exit.
018900      exit     section.
019000*
019100  aa050-Find-Eligible-Players section.
019200      perform  zz300-Work-Out-Window thru zz300-Exit.
019300      move     "N" to Ws-Eligible.
019400      move     Prc-Game-Id to Gam-Game-Id.
019500      read     Games-In
019600               invalid key
019700                   move "N" to Ws-Ok
019800               not invalid key
019900                   move Gam-Home-Id to Ws-Home-Id
020000                   move Gam-Away-Id to Ws-Away-Id
020100                   perform zz400-Check-Eligible thru zz400-Exit
020200      end-read.
020300      if       Ws-Player-Eligible
020400               perform aa060-Post-Predictions thru aa060-Exit
020500      end-if.
020600      perform  aa030-Read-Candidate thru aa030-Exit.
020700  aa050-Exit.
020800      exit     section.
020900*
021000  aa060-Post-Predictions section.
021100      move     Prc-Game-Id           to Prd-Game-Id.
021200      move     Prc-Player-Id         to Prd-Player-Id.
021300      move     Prc-As-Of-Date        to Prd-As-Of-Date.
021400      move     Prc-Bat-Woba          to Prd-Bat-Woba.
021500      move     Prc-Bat-Woba-Present  to Prd-Bat-Woba-Present.
021600      move     Prc-Pit-Fip           to Prd-Pit-Fip.
021700      move     Prc-Pit-Fip-Present   to Prd-Pit-Fip-Present.
021800      move     Prc-Model-Version-Bat to Prd-Model-Version-Bat.
021900      move     Prc-Model-Version-Pit to Prd-Model-Version-Pit.
022000      rewrite  Bb-Prediction-Record
022100               invalid key
022200                   write Bb-Prediction-Record
022300                       invalid key
022400        display "BB060 write/rewrite of prediction failed, "
022500                Ws-Prd-Status
022600                   end-write
022700      end-rewrite.
022800      add      1 to Ws-Posted-Count.
022900  aa060-Exit.
023000      exit     section.
023100*
023200  aa090-Update-Control section.
023300* No dedicated run-control counter for predictions posted - the
023400* control report carries the step's own message instead, see
023500* bbrgstr aa050-Report-Run.  This is the last step of the batch
023510* chain, so a clean finish here is what closes the run off as
023520* RUN COMPLETE - any earlier step's abort already stopped the
023530* job before bb060 was reached.
023540      move     1 to Rc-Rel-Key.
023550      read     Run-Ctl
023560               invalid key
023570                   display "BB060 could not read run-ctl rec"
023580      end-read.
023590      move     "C" to Ctl-Run-Status.
023595      rewrite  Bb-Control-Record.
023700  aa090-Exit.
023800      exit     section.
023900*
024000  zz300-Work-Out-Window section.
024100* As-of-date defaults to the candidate's own date less one day
024200* when
024300* the candidate was handed to us blank.
024400      if       Prc-As-Of-Date = spaces
024500               move Prc-Game-Id to Gam-Game-Id
024600               read Games-In
024700                    invalid key
024800                        move "0000-00-00" to Prc-As-Of-Date
024900                    not invalid key
025000                        move Gam-Game-Date to Ws-Date-Text
025100                        perform zz310-Calc-Julian thru zz310-Exit
025200                        compute Ws-Jdn-Result = Ws-Jdn-Result - 1
025300                        perform zz320-Jdn-To-Date thru zz320-Exit
025400                        move Ws-Date-Text to Prc-As-Of-Date
025500               end-read
025600      end-if.
025700      move     Prc-As-Of-Date to Ws-Date-Text.
025800      perform  zz310-Calc-Julian thru zz310-Exit.
025900      move     Ws-Jdn-Result to Ws-Hi-Jdn.
026000      compute  Ws-Lo-Jdn = Ws-Hi-Jdn - Ws-Lookback-Days.
026100  zz300-Exit.
026200      exit     section.
026300*
026400  zz400-Check-Eligible section.
026500* Eligible if the player appears in the fact store for either of
026600* this game's two teams inside the lookback window.
026700      move     zero to Fac-Game-Id Fac-Player-Id.
026800      start    Fact-In key is greater than Fac-Key
026900               invalid key
027000                   move "N" to Ws-Ok
027100      end-start.
027200      perform  zz405-Test-One-Fact
027300               thru zz405-Exit
027400               until Ws-Fac-Status = "10" or Ws-Player-Eligible.
027500      move     "00" to Ws-Fac-Status.
027600  zz400-Exit.
027700      exit     section.
027800*
027900  zz405-Test-One-Fact section.
028000      read     Fact-In next record
028100               at end
028200                   move "10" to Ws-Fac-Status
028300               not at end
028400                   if Fac-Player-Id = Prc-Player-Id
028500                           and (Fac-Team-Id = Ws-Home-Id
028600                                or Fac-Team-Id = Ws-Away-Id)
028700                           move Fac-Game-Id to Gam-Game-Id
028800                           perform zz410-Check-Fact-In-Window
028900                                   thru zz410-Exit
029000                   end-if
029100      end-read.
029200  zz405-Exit.
029300      exit     section.
029400*
029500  zz410-Check-Fact-In-Window section.
029600      read     Games-In
029700               invalid key
029800                   move "N" to Ws-Ok
029900               not invalid key
030000                   move Gam-Game-Date to Ws-Date-Text
030100                   perform zz310-Calc-Julian thru zz310-Exit
030200                   move Ws-Jdn-Result to Ws-Game-Jdn
030300                   if Ws-Game-Jdn > Ws-Lo-Jdn and Ws-Game-Jdn <=
030400                       Ws-Hi-Jdn
030500                           move "Y" to Ws-Eligible
030600                   end-if
030700      end-read.
030800  zz410-Exit.
030900      exit     section.
031000*
031100  zz310-Calc-Julian section.
031200* Standard civil-calendar Julian day number, shared with the
031300* rolling
031400* window and load-audit jobs for the same reason.
031500      compute  Ws-Jdn-A  = (14 - Ws-Date-Month) / 12.
031600      compute  Ws-Jdn-Y2 = Ws-Date-Year + 4800 - Ws-Jdn-A.
031700      compute  Ws-Jdn-M2 = Ws-Date-Month + (12 * Ws-Jdn-A) - 3.
031800      compute  Ws-Jdn-Result =
031900                   Ws-Date-Day
032000                   + (((153 * Ws-Jdn-M2) + 2) / 5)
032100                   + (365 * Ws-Jdn-Y2)
032200                   + (Ws-Jdn-Y2 / 4)
032300                   - (Ws-Jdn-Y2 / 100)
032400                   + (Ws-Jdn-Y2 / 400)
032500                   - 32045.
032600  zz310-Exit.
032700      exit     section.
032800*
032900  zz320-Jdn-To-Date section.
033000* Inverse of zz310 - turns a Julian day number back into a civil
033100* year/month/day, needed only for the as-of-date default.  Uses
033110* the Fliegel/Van Flandern integer formula, not the forward
033120* routine's own scratch fields - those are too narrow to hold an
033130* intermediate this size without wrapping.
033200      compute  Ws-Inv-L = Ws-Jdn-Result + 68569.
033210      compute  Ws-Inv-N = (4 * Ws-Inv-L) / 146097.
033220      compute  Ws-Inv-L = Ws-Inv-L -
033230          (((146097 * Ws-Inv-N) + 3) / 4).
033240      compute  Ws-Inv-I = (4000 * (Ws-Inv-L + 1)) / 1461001.
033250      compute  Ws-Inv-L = Ws-Inv-L -
033260          ((1461 * Ws-Inv-I) / 4) + 31.
033270      compute  Ws-Inv-J = (80 * Ws-Inv-L) / 2447.
033300      compute  Ws-Date-Day = Ws-Inv-L -
033310          ((2447 * Ws-Inv-J) / 80).
033400      compute  Ws-Inv-L = Ws-Inv-J / 11.
033500      compute  Ws-Date-Month = Ws-Inv-J + 2 -
033510          (12 * Ws-Inv-L).
033600      compute  Ws-Date-Year = (100 * (Ws-Inv-N - 49)) +
033610          Ws-Inv-I + Ws-Inv-L.
033800  zz320-Exit.
033900      exit     section.
034000*
034100  end program bb060.
