000100* *******************************************
000200*                                          *
000300*  Record Definition For Players Dimension *
000400*              File                        *
000500*     Uses Plr-Player-Id as key            *
000600* *******************************************
000700* File size 45 bytes.
000800*
000900* 11/04/86 jme - Created.
001000* 02/09/87 jme - Insert-only file - existing Plr-Player-Name never
001100* overwritten once a row exists, see bb030 posting rule.
001200* "Unknown" is the placeholder name on first sight.
001300* 14/01/99 jme - Y2K review - no date fields held on this record,
001400* ok.
001500* 19/03/26 vbc - Tidy up col's, brought into line house std's.
001600*
001700        01  BB-Player-Record.
001800            03  Plr-Player-Id       pic 9(7)   comp.
001900            03  Plr-Player-Name     pic x(30)  value "Unknown".
002000            03  filler              pic x(08).
002100*
